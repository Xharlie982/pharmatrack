000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  22/06/1989
000040* PROPOSITO: AJUSTE DIRECTO DE STOCK POR SUCURSAL/PRODUCTO
000050*            (CARGA DE ARCHIVO DE AJUSTES - UN REG POR AJUSTE)
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID. INVP0110.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  22/06/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 22/06/1989  R.M.      VERSION INICIAL DEL AJUSTE DE STOCK
000200* 30/08/1992  L.F.A.    SE AGREGA VALIDACION DE STOCK NEGATIVO
000210* 14/02/1994  L.F.A.    MOTIVO EN BLANCO TOMA "AJUSTE" (REQ-0147)
000220* 22/11/1994  J.P.Q.    SE REESCRIBE MAESTRO DE STOCK COMPLETO
000230*                       (ANTES 1 ARCHIVO, AHORA OLD/NEW MASTER)
000240* 09/09/1998  M.T.O.    REVISION AAAA - FECHA ACTUAL. EN TEXTO ISO
000250* 30/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000255* 19/06/2001  H.V.R.    SE AMPLIA MENSAJE DE ERROR EN LISTADO
000260*-----------------------------------------------------------------
000270*-----------------------------------------------------------------
000280 ENVIRONMENT DIVISION.
000290*-----------------------------------------------------------------
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM
000330     UPSI-0.
000340*-----------------------------------------------------------------
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT ARQ-AJUSTES   ASSIGN TO AJUSTEST
000380         ORGANIZATION   IS LINE SEQUENTIAL
000390         ACCESS         IS SEQUENTIAL
000400         FILE STATUS    IS WS-FS-AJUSTES.
000410*
000420     SELECT ARQ-STOCK-VEL ASSIGN TO STOCKVEL
000430         ORGANIZATION   IS LINE SEQUENTIAL
000440         ACCESS         IS SEQUENTIAL
000450         FILE STATUS    IS WS-FS-STOCK-VEL.
000460*
000470     SELECT ARQ-STOCK-NOV ASSIGN TO STOCKNOV
000480         ORGANIZATION   IS LINE SEQUENTIAL
000490         ACCESS         IS SEQUENTIAL
000500         FILE STATUS    IS WS-FS-STOCK-NOV.
000510*
000520     SELECT ARQ-MOVSTOCK  ASSIGN TO MOVSTOCK
000530         ORGANIZATION   IS LINE SEQUENTIAL
000540         ACCESS         IS SEQUENTIAL
000550         FILE STATUS    IS WS-FS-MOVSTOCK.
000560*
000570     SELECT ARQ-LISTADO   ASSIGN TO INVO0110
000580         ORGANIZATION   IS LINE SEQUENTIAL
000590         ACCESS         IS SEQUENTIAL
000600         FILE STATUS    IS WS-FS-LISTADO.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  ARQ-AJUSTES.
000670 01  FD-REG-AJUSTE                    PIC X(80).
000680*
000690 FD  ARQ-STOCK-VEL.
000700 01  FD-REG-STOCK-VEL                 PIC X(80).
000710*
000720 FD  ARQ-STOCK-NOV.
000730 01  FD-REG-STOCK-NOV                 PIC X(80).
000740*
000750 FD  ARQ-MOVSTOCK.
000760 01  FD-REG-MOVSTOCK                  PIC X(130).
000770*
000780 FD  ARQ-LISTADO.
000790 01  FD-REG-LISTADO                   PIC X(80).
000800*-----------------------------------------------------------------
000810 WORKING-STORAGE SECTION.
000820*-----------------------------------------------------------------
000830* AREA DE ENTRADA - UN REGISTRO DE AJUSTE POR LINEA DEL ARCHIVO
000840* LAYOUT: SUCURSAL(9) PRODUCTO(20) DELTA(+9) MOTIVO(40)
000850*-----------------------------------------------------------------
000860 01  WS-REG-AJUSTE.
000870     05  WS-AJ-ID-SUCURSAL          PIC 9(09).
000880     05  WS-AJ-ID-PRODUCTO          PIC X(20).
000890     05  WS-AJ-DELTA                PIC S9(09).
000900     05  WS-AJ-MOTIVO               PIC X(40).
000910 01  WS-REG-AJUSTE-R REDEFINES WS-REG-AJUSTE.
000920     05  WS-AJ-CARACTERES  OCCURS 78 TIMES
000930                           PIC X(01).
000940*-----------------------------------------------------------------
000950     COPY "STOCK.CPY".
000960*-----------------------------------------------------------------
000970* TABLA EN MEMORIA DEL MAESTRO DE STOCK - SE CARGA COMPLETO AL
000980* INICIO DEL PROCESO (ARCHIVO VIENE ORDENADO POR LA LLAVE) Y SE
000990* REESCRIBE COMPLETO AL FINAL (OLD MASTER / NEW MASTER)
001000*-----------------------------------------------------------------
001010 01  WS-TABLA-STOCK.
001020     05  WS-STOCK-REG  OCCURS 0 TO 9999 TIMES
001030                       DEPENDING ON WS-QTD-STOCK
001040                       ASCENDING KEY IS WS-STK-CHAVE-STOCK
001050                       INDEXED BY WS-IDX-STOCK.
001060         10  WS-STK-CHAVE-STOCK.
001070             15  WS-STK-ID-SUCURSAL      PIC 9(09).
001080             15  WS-STK-ID-PRODUCTO      PIC X(20).
001090         10  WS-STK-STOCK-ACTUAL         PIC S9(09).
001100         10  WS-STK-UMBRAL-REPOSICION    PIC S9(09).
001110         10  WS-STK-FECHA-ACTUALIZACION  PIC X(26).
001120         10  WS-STK-IND-STOCK-CRITICO    PIC X(01).
001130         10  FILLER                      PIC X(06).
001140*-----------------------------------------------------------------
001150     COPY "MOVSTK.CPY".
001160*-----------------------------------------------------------------
001170 01  WS-CONTADORES.
001180     05  WS-QTD-STOCK                PIC 9(04)  COMP.
001190     05  WS-IND-CARACTER             PIC 9(02)  COMP.
001200     05  WS-PROX-ID-MOVIMIENTO       PIC 9(09)  COMP.
001210     05  WS-CTD-AJUSTES-OK           PIC 9(06)  COMP.
001220     05  WS-CTD-AJUSTES-ERR          PIC 9(06)  COMP.
001230     05  WS-CTD-AJUSTES-TOT          PIC 9(06)  COMP.
001240     05  FILLER                      PIC X(02).
001250*-----------------------------------------------------------------
001260 01  WS-AUXILIARES.
001270     05  WS-AJUSTE-VALIDO            PIC X(01).
001280         88  AJUSTE-REGISTRO-OK          VALUE "S".
001290         88  AJUSTE-REGISTRO-COM-ERRO    VALUE "N".
001300     05  WS-NUEVO-STOCK              PIC S9(09).
001310     05  WS-MENSAJE-ERROR            PIC X(60).
001320     05  FILLER                      PIC X(01).
001330*-----------------------------------------------------------------
001340* TIMESTAMP DE PROCESO - ESTILO ISO-8601 (AAAA-MM-DD HH:MM:SS)
001350* ARMADO CON LA FECHA/HORA DEL SISTEMA EN LA INICIALIZACION
001360*-----------------------------------------------------------------
001370 01  WS-FECHA-HORA-PROCESO           PIC X(26).
001380 01  WS-FECHA-HORA-R REDEFINES WS-FECHA-HORA-PROCESO.
001390     05  WS-FHP-AAAA                 PIC 9(04).
001400     05  FILLER                      PIC X(01) VALUE "-".
001410     05  WS-FHP-MM                   PIC 9(02).
001420     05  FILLER                      PIC X(01) VALUE "-".
001430     05  WS-FHP-DD                   PIC 9(02).
001440     05  FILLER                      PIC X(01) VALUE " ".
001450     05  WS-FHP-HH                   PIC 9(02).
001460     05  FILLER                      PIC X(01) VALUE ":".
001470     05  WS-FHP-MIN                  PIC 9(02).
001480     05  FILLER                      PIC X(01) VALUE ":".
001490     05  WS-FHP-SEG                  PIC 9(02).
001500     05  FILLER                      PIC X(05) VALUE "+0000".
001510 01  WS-FECHA-SISTEMA                PIC 9(08).
001520 01  WS-HORA-SISTEMA                 PIC 9(08).
001530 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001540     05  WS-FS-AAAA                  PIC 9(04).
001550     05  WS-FS-MM                    PIC 9(02).
001560     05  WS-FS-DD                    PIC 9(02).
001570 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001580     05  WS-HS-HH                    PIC 9(02).
001590     05  WS-HS-MIN                   PIC 9(02).
001600     05  WS-HS-SEG                   PIC 9(02).
001610     05  WS-HS-CENT                  PIC 9(02).
001620*-----------------------------------------------------------------
001630 01  WS-LST-CAB-1.
001640     05  FILLER   PIC X(80) VALUE
001650          "INVP0110 - LISTADO DE AJUSTES DE STOCK PROCESADOS".
001660 01  WS-LST-CAB-2.
001670     05  FILLER   PIC X(80) VALUE ALL "-".
001680 01  WS-LST-DET-OK.
001690     05  FILLER              PIC X(02) VALUE SPACES.
001700     05  WS-LST-SUCURSAL     PIC 9(09).
001710     05  FILLER              PIC X(02) VALUE SPACES.
001720     05  WS-LST-PRODUCTO     PIC X(20).
001730     05  FILLER              PIC X(02) VALUE SPACES.
001740     05  WS-LST-STOCK-NUEVO  PIC -(8)9.
001750     05  FILLER              PIC X(02) VALUE SPACES.
001760     05  WS-LST-RESULTADO    PIC X(30) VALUE SPACES.
001770 01  WS-LST-FINAL.
001780     05  FILLER              PIC X(02) VALUE SPACES.
001790     05  FILLER              PIC X(18) VALUE "AJUSTES OK......: ".
001800     05  WS-LST-TOT-OK       PIC ZZZ,ZZ9.
001810     05  FILLER              PIC X(18) VALUE "  AJUST. C/ERROR: ".
001820     05  WS-LST-TOT-ERR      PIC ZZZ,ZZ9.
001830*-----------------------------------------------------------------
001840 77  WS-FS-AJUSTES                   PIC X(02).
001850     88  WS-FS-AJUSTES-OK                VALUE "00".
001860     88  WS-FS-AJUSTES-FIN                VALUE "10".
001870 77  WS-FS-STOCK-VEL                  PIC X(02).
001880     88  WS-FS-STOCK-VEL-OK              VALUE "00".
001890     88  WS-FS-STOCK-VEL-FIN             VALUE "10".
001900 77  WS-FS-STOCK-NOV                  PIC X(02).
001910     88  WS-FS-STOCK-NOV-OK              VALUE "00".
001920 77  WS-FS-MOVSTOCK                   PIC X(02).
001930     88  WS-FS-MOVSTOCK-OK               VALUE "00".
001940     88  WS-FS-MOVSTOCK-FIN              VALUE "10".
001950 77  WS-FS-LISTADO                    PIC X(02).
001960     88  WS-FS-LISTADO-OK                VALUE "00".
001970*-----------------------------------------------------------------
001980 LINKAGE SECTION.
001990*-----------------------------------------------------------------
002000 01  LK-COM-AREA.
002010     05  LK-MENSAGEM                 PIC X(20).
002020     05  FILLER                      PIC X(04).
002030*-----------------------------------------------------------------
002040 PROCEDURE DIVISION USING LK-COM-AREA.
002050*-----------------------------------------------------------------
002060 P000-PRINCIPAL.
002070*
002080     PERFORM P100-INICIALIZA THRU P100-FIM.
002090*
002100     PERFORM P300-PROCESA-AJUSTES THRU P300-FIM
002110             UNTIL WS-FS-AJUSTES-FIN.
002120*
002130     PERFORM P800-REGRABA-MAESTRO-STOCK THRU P800-FIM.
002140*
002150     PERFORM P900-FIM.
002160*-----------------------------------------------------------------
002170 P100-INICIALIZA.
002180*
002190     MOVE ZEROS              TO WS-CTD-AJUSTES-OK
002200                                 WS-CTD-AJUSTES-ERR
002210                                 WS-CTD-AJUSTES-TOT.
002220     SET WS-FS-AJUSTES-OK     TO TRUE.
002230     SET WS-FS-STOCK-VEL-OK   TO TRUE.
002240*
002250     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
002260     ACCEPT WS-HORA-SISTEMA   FROM TIME.
002270     MOVE WS-FS-AAAA          TO WS-FHP-AAAA.
002280     MOVE WS-FS-MM            TO WS-FHP-MM.
002290     MOVE WS-FS-DD            TO WS-FHP-DD.
002300     MOVE WS-HS-HH            TO WS-FHP-HH.
002310     MOVE WS-HS-MIN           TO WS-FHP-MIN.
002320     MOVE WS-HS-SEG           TO WS-FHP-SEG.
002330*
002340     OPEN INPUT  ARQ-AJUSTES.
002350     OPEN INPUT  ARQ-STOCK-VEL.
002360     OPEN OUTPUT ARQ-STOCK-NOV.
002370     OPEN OUTPUT ARQ-LISTADO.
002380*
002390     WRITE FD-REG-LISTADO  FROM WS-LST-CAB-1.
002400     WRITE FD-REG-LISTADO  FROM WS-LST-CAB-2.
002410*
002420     PERFORM P110-CARGA-TABLA-STOCK THRU P110-FIM.
002430*
002440     PERFORM P120-DETERMINA-PROX-ID-MOVTO THRU P120-FIM.
002450*
002460     OPEN EXTEND ARQ-MOVSTOCK.
002470*
002480     PERFORM P130-LEE-AJUSTE THRU P130-FIM.
002490*
002500 P100-FIM.
002510*-----------------------------------------------------------------
002520 P110-CARGA-TABLA-STOCK.
002530*
002540     MOVE ZEROS               TO WS-QTD-STOCK.
002550*
002560     PERFORM P115-LEE-STOCK-VEL THRU P115-FIM
002570             UNTIL WS-FS-STOCK-VEL-FIN.
002580*
002590 P110-FIM.
002600*-----------------------------------------------------------------
002610 P115-LEE-STOCK-VEL.
002620*
002630     READ ARQ-STOCK-VEL INTO FD-REG-STOCK-VEL
002640         AT END
002650             SET WS-FS-STOCK-VEL-FIN TO TRUE
002660         NOT AT END
002670             ADD 1                  TO WS-QTD-STOCK
002680             MOVE FD-REG-STOCK-VEL  TO
002690                 WS-STOCK-REG (WS-QTD-STOCK)
002700     END-READ.
002710*
002720 P115-FIM.
002730*-----------------------------------------------------------------
002740 P120-DETERMINA-PROX-ID-MOVTO.
002750*
002760* EL PROXIMO NUMERO DE MOVIMIENTO ES EL MAYOR YA GRABADO MAS UNO;
002770* SE RECORRE LA BITACORA DE MOVIMIENTOS UNA SOLA VEZ AL INICIO
002780*-----------------------------------------------------------------
002790     MOVE ZEROS               TO WS-PROX-ID-MOVIMIENTO.
002800*
002810     OPEN INPUT ARQ-MOVSTOCK.
002820*
002830     PERFORM P125-LEE-MOVSTOCK THRU P125-FIM
002840             UNTIL WS-FS-MOVSTOCK-FIN.
002850*
002860     CLOSE ARQ-MOVSTOCK.
002870*
002880     ADD 1                    TO WS-PROX-ID-MOVIMIENTO.
002890*
002900 P120-FIM.
002910*-----------------------------------------------------------------
002920 P125-LEE-MOVSTOCK.
002930*
002940     READ ARQ-MOVSTOCK INTO FD-REG-MOVSTOCK
002950         AT END
002960             SET WS-FS-MOVSTOCK-FIN TO TRUE
002970         NOT AT END
002980             MOVE FD-REG-MOVSTOCK   TO REG-MOVIMIENTO-STOCK
002990             IF MOV-ID-MOVIMIENTO > WS-PROX-ID-MOVIMIENTO
003000                 MOVE MOV-ID-MOVIMIENTO TO WS-PROX-ID-MOVIMIENTO
003010             END-IF
003020     END-READ.
003030*
003040 P125-FIM.
003050*-----------------------------------------------------------------
003060 P130-LEE-AJUSTE.
003070*
003080     READ ARQ-AJUSTES INTO FD-REG-AJUSTE
003090         AT END
003100             SET WS-FS-AJUSTES-FIN  TO TRUE
003110         NOT AT END
003120             MOVE FD-REG-AJUSTE     TO WS-REG-AJUSTE
003130             ADD 1                  TO WS-CTD-AJUSTES-TOT
003140     END-READ.
003150*
003160 P130-FIM.
003170*-----------------------------------------------------------------
003180 P300-PROCESA-AJUSTES.
003190*
003200     SET AJUSTE-REGISTRO-OK        TO TRUE.
003210     MOVE SPACES                   TO WS-MENSAJE-ERROR.
003220*
003230     PERFORM P310-VALIDA-DELTA      THRU P310-FIM.
003240*
003250     IF AJUSTE-REGISTRO-OK
003260         PERFORM P320-BUSCA-STOCK   THRU P320-FIM
003270     END-IF.
003280*
003290     IF AJUSTE-REGISTRO-OK
003300         PERFORM P330-VERIFICA-SALDO THRU P330-FIM
003310     END-IF.
003320*
003330     IF AJUSTE-REGISTRO-OK
003340         PERFORM P340-APLICA-AJUSTE  THRU P340-FIM
003350         ADD 1                       TO WS-CTD-AJUSTES-OK
003360     ELSE
003370         ADD 1                       TO WS-CTD-AJUSTES-ERR
003380         PERFORM P350-LISTA-ERRO     THRU P350-FIM
003390     END-IF.
003400*
003410     PERFORM P130-LEE-AJUSTE THRU P130-FIM.
003420*
003430 P300-FIM.
003440*-----------------------------------------------------------------
003450 P310-VALIDA-DELTA.
003460*
003470* REGLA: UN DELTA IGUAL A CERO NO ES UN AJUSTE VALIDO (REQ-0301)
003480*-----------------------------------------------------------------
003490     IF WS-AJ-DELTA = ZERO
003500         SET AJUSTE-REGISTRO-COM-ERRO  TO TRUE
003510         MOVE "DELTA NO PUEDE SER 0"    TO WS-MENSAJE-ERROR
003520     END-IF.
003530*
003540 P310-FIM.
003550*-----------------------------------------------------------------
003560 P320-BUSCA-STOCK.
003570*
003580     SET WS-IDX-STOCK TO 1.
003590     SEARCH ALL WS-STOCK-REG
003600         AT END
003610             SET AJUSTE-REGISTRO-COM-ERRO TO TRUE
003620             MOVE "NO EXISTE STOCK PARA ESA SUCURSAL Y PRODUCTO"
003630                                      TO WS-MENSAJE-ERROR
003640         WHEN WS-STK-ID-SUCURSAL(WS-IDX-STOCK) = WS-AJ-ID-SUCURSAL
003650          AND WS-STK-ID-PRODUCTO(WS-IDX-STOCK) = WS-AJ-ID-PRODUCTO
003660             CONTINUE
003670     END-SEARCH.
003680*
003690 P320-FIM.
003700*-----------------------------------------------------------------
003710 P330-VERIFICA-SALDO.
003720*
003730* REGLA: NUNCA SE PUEDE DEJAR EL STOCK NEGATIVO (REQ-0305)
003740*-----------------------------------------------------------------
003750     COMPUTE WS-NUEVO-STOCK =
003760             WS-STK-STOCK-ACTUAL (WS-IDX-STOCK) + WS-AJ-DELTA.
003770*
003780     IF WS-NUEVO-STOCK < 0
003790         SET AJUSTE-REGISTRO-COM-ERRO TO TRUE
003800         MOVE "NO HAY STOCK SUFICIENTE PARA EGRESO"
003810                                      TO WS-MENSAJE-ERROR
003820     END-IF.
003830*
003840 P330-FIM.
003850*-----------------------------------------------------------------
003860 P340-APLICA-AJUSTE.
003870*
003880     MOVE WS-NUEVO-STOCK  TO WS-STK-STOCK-ACTUAL(WS-IDX-STOCK).
003890     MOVE WS-FECHA-HORA-PROCESO TO
003900             WS-STK-FECHA-ACTUALIZACION (WS-IDX-STOCK).
003910*
003920     IF WS-STK-STOCK-ACTUAL (WS-IDX-STOCK) <
003930        WS-STK-UMBRAL-REPOSICION (WS-IDX-STOCK)
003940         MOVE "S"               TO
003950             WS-STK-IND-STOCK-CRITICO (WS-IDX-STOCK)
003960     ELSE
003970         MOVE "N"               TO
003980             WS-STK-IND-STOCK-CRITICO (WS-IDX-STOCK)
003990     END-IF.
004000*
004010     PERFORM P345-GRABA-MOVIMIENTO THRU P345-FIM.
004020*
004030     MOVE WS-AJ-ID-SUCURSAL     TO WS-LST-SUCURSAL.
004040     MOVE WS-AJ-ID-PRODUCTO     TO WS-LST-PRODUCTO.
004050     MOVE WS-NUEVO-STOCK        TO WS-LST-STOCK-NUEVO.
004060     MOVE "AJUSTE APLICADO"     TO WS-LST-RESULTADO.
004070     WRITE FD-REG-LISTADO  FROM WS-LST-DET-OK.
004080*
004090 P340-FIM.
004100*-----------------------------------------------------------------
004110 P345-GRABA-MOVIMIENTO.
004120*
004130     MOVE WS-PROX-ID-MOVIMIENTO TO MOV-ID-MOVIMIENTO.
004140     ADD 1                      TO WS-PROX-ID-MOVIMIENTO.
004150     MOVE WS-AJ-ID-SUCURSAL     TO MOV-ID-SUCURSAL.
004160     MOVE WS-AJ-ID-PRODUCTO     TO MOV-ID-PRODUCTO.
004170     MOVE WS-AJ-MOTIVO          TO MOV-MOTIVO.
004180*
004190     IF WS-AJ-MOTIVO = SPACES
004200         MOVE "AJUSTE"          TO MOV-MOTIVO
004210     END-IF.
004220*
004230     IF WS-AJ-DELTA >= ZERO
004240         SET MOV-TIPO-ENTRADA   TO TRUE
004250         MOVE WS-AJ-DELTA       TO MOV-CANTIDAD
004260     ELSE
004270         SET MOV-TIPO-EGRESO    TO TRUE
004280         COMPUTE MOV-CANTIDAD = WS-AJ-DELTA * -1
004290     END-IF.
004300*
004310     SET MOV-ORIGEN-AJUSTE      TO TRUE.
004320     MOVE WS-FECHA-HORA-PROCESO TO MOV-FECHA-MOVIMIENTO.
004330*
004340     WRITE FD-REG-MOVSTOCK  FROM REG-MOVIMIENTO-STOCK.
004350*
004360     IF UPSI-0                                                    UPSI0999
004370         DISPLAY "INVP0110 - MOVIMIENTO GRABADO ID: "
004380                 MOV-ID-MOVIMIENTO " SUC: " MOV-ID-SUCURSAL
004390     END-IF.
004400*
004410 P345-FIM.
004420*-----------------------------------------------------------------
004430 P350-LISTA-ERRO.
004440*
004450     MOVE WS-AJ-ID-SUCURSAL     TO WS-LST-SUCURSAL.
004460     MOVE WS-AJ-ID-PRODUCTO     TO WS-LST-PRODUCTO.
004470     MOVE ZEROS                 TO WS-LST-STOCK-NUEVO.
004480     MOVE WS-MENSAJE-ERROR      TO WS-LST-RESULTADO.
004490     WRITE FD-REG-LISTADO  FROM WS-LST-DET-OK.
004500*
004510 P350-FIM.
004520*-----------------------------------------------------------------
004530 P800-REGRABA-MAESTRO-STOCK.
004540*
004550* REESCRIBE EL MAESTRO DE STOCK COMPLETO (OLD MASTER / NEW MASTER)
004560* - SE RECORRE LA TABLA EN MEMORIA, YA ACTUALIZADA, DE PRINCIPIO
004570* A FIN, PORQUE EL ARCHIVO ES SECUENCIAL ORDENADO POR LLAVE
004580*-----------------------------------------------------------------
004590     PERFORM P810-GRABA-STOCK THRU P810-FIM
004600             VARYING WS-IDX-STOCK FROM 1 BY 1
004610             UNTIL WS-IDX-STOCK > WS-QTD-STOCK.
004620*
004630 P800-FIM.
004640*-----------------------------------------------------------------
004650 P810-GRABA-STOCK.
004660*
004670     MOVE WS-STOCK-REG (WS-IDX-STOCK) TO REG-STOCK.
004680     WRITE FD-REG-STOCK-NOV  FROM REG-STOCK.
004690*
004700 P810-FIM.
004710*-----------------------------------------------------------------
004720 P900-FIM.
004730*
004740     MOVE WS-CTD-AJUSTES-OK     TO WS-LST-TOT-OK.
004750     MOVE WS-CTD-AJUSTES-ERR    TO WS-LST-TOT-ERR.
004760     WRITE FD-REG-LISTADO  FROM WS-LST-CAB-2.
004770     WRITE FD-REG-LISTADO  FROM WS-LST-FINAL.
004780*
004790     CLOSE ARQ-AJUSTES
004800           ARQ-STOCK-VEL
004810           ARQ-STOCK-NOV
004820           ARQ-MOVSTOCK
004830           ARQ-LISTADO.
004840     GOBACK.
004850*-----------------------------------------------------------------
004860 END PROGRAM INVP0110.
