000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  20/06/1989
000040* PROPOSITO: VALIDAR Y NORMALIZAR EL TIPO DE MOVIMIENTO DE STOCK
000050******************************************************************
000060*-----------------------------------------------------------------
000070 IDENTIFICATION DIVISION.
000080*-----------------------------------------------------------------
000090 PROGRAM-ID.    INVP0910.
000100 AUTHOR.        R. MORALES.
000110 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000120 DATE-WRITTEN.  20/06/1989.
000130 DATE-COMPILED.
000140 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000150*-----------------------------------------------------------------
000160* BITACORA DE CAMBIOS
000170*-----------------------------------------------------------------
000180* 20/06/1989  R.M.      VERSION INICIAL - SOLO VALIDA ENTRADA/EGR.
000190* 04/09/1990  R.M.      SE AGREGA NORMALIZACION A MAYUSCULA
000200* 11/01/1993  L.F.A.    SE AGREGA TABLA DE CARACTERES P/ CONVERTIR
000210* 02/05/1995  J.P.Q.    CORREC: NO AJUSTABA "EGRESO" CON ESPACIO
000220* 17/09/1998  M.T.O.    REVISION AAAA - SIN CAMPOS DE FECHA AQUI
000230* 30/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000235* 05/03/2002  S.N.O.    SE ACTUALIZA COMENTARIO DE CODIGOS VALIDOS
000240*-----------------------------------------------------------------
000250*-----------------------------------------------------------------
000260 ENVIRONMENT DIVISION.
000270*-----------------------------------------------------------------
000280 CONFIGURATION SECTION.
000290 SPECIAL-NAMES.
000300     UPSI-0
000310     CLASS CLASE-MAYUSCULAS IS "A" THRU "Z".
000320*-----------------------------------------------------------------
000330 DATA DIVISION.
000340*-----------------------------------------------------------------
000350 WORKING-STORAGE SECTION.
000360*-----------------------------------------------------------------
000370 01  WS-TIPO-MOVTO-ENTRADA          PIC X(07).
000380 01  WS-TIPO-MOVTO-CHARS REDEFINES WS-TIPO-MOVTO-ENTRADA.
000390     05  WS-CARACTER-ENT  OCCURS 7 TIMES
000400                          PIC X(01).
000410*-----------------------------------------------------------------
000420 01  WS-TIPO-MOVTO-SALIDA           PIC X(07).
000430 01  WS-TIPO-MOVTO-SALIDA-R REDEFINES WS-TIPO-MOVTO-SALIDA.
000440     05  WS-CARACTER-SAL  OCCURS 7 TIMES
000450                          PIC X(01).
000460*-----------------------------------------------------------------
000470 01  WS-CONTADORES.
000480     05  WS-IND-CARACTER             PIC 9(02)  COMP.
000490*-----------------------------------------------------------------
000500 01  WS-AUXILIARES.
000510     05  WS-TIPO-VALIDO               PIC X(01).
000520         88  TIPO-MOVTO-OK                VALUE "S".
000530         88  TIPO-MOVTO-INVALIDO          VALUE "N".
000540 01  WS-AUXILIARES-RASTREO REDEFINES WS-AUXILIARES.
000550     05  WS-TRAZA-ULT-RESULTADO       PIC X(01).
000560*-----------------------------------------------------------------
000570* TABLA DE MINUSCULA/MAYUSCULA - SE EVITA LA FUNCION INTRINSECA
000580* PARA SEGUIR CONVENCION DEL DEPARTAMENTO (COMPILADORES ANTIGUOS)
000590*-----------------------------------------------------------------
000600 01  WS-MINUSCULAS   PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
000610 01  WS-MAYUSCULAS   PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000620*-----------------------------------------------------------------
000630 LINKAGE SECTION.
000640*-----------------------------------------------------------------
000650 01  LKS-PARAMETRO.
000660     05  LKS-TIPO-INFORMADO          PIC X(07).
000670     05  LKS-TIPO-NORMALIZADO        PIC X(07).
000680     05  LKS-RETORNO                 PIC 9(01).
000690*-----------------------------------------------------------------
000700* LKS-TIPO-INFORMADO   = TIPO TAL COMO LLEGO EN LA TRANSACCION
000710* LKS-TIPO-NORMALIZADO = TIPO EN MAYUSCULA, LISTO PARA GRABAR
000720* LKS-RETORNO = 0 - TIPO VALIDO (QUEDA EN ENTRADA O EGRESO )
000730* LKS-RETORNO = 1 - TIPO INVALIDO, NO ES ENTRADA NI EGRESO
000740*-----------------------------------------------------------------
000750*-----------------------------------------------------------------
000760 PROCEDURE DIVISION USING LKS-PARAMETRO.
000770*-----------------------------------------------------------------
000780 P000-PRINCIPAL.
000790*
000800     MOVE LKS-TIPO-INFORMADO     TO WS-TIPO-MOVTO-ENTRADA.
000810     MOVE SPACES                 TO WS-TIPO-MOVTO-SALIDA.
000820*
000830     PERFORM P100-CONVIERTE-MAYUSCULA THRU P100-FIM
000840             VARYING WS-IND-CARACTER FROM 1 BY 1
000850             UNTIL WS-IND-CARACTER > 7.
000860*
000870     MOVE WS-TIPO-MOVTO-SALIDA   TO LKS-TIPO-NORMALIZADO.
000880*
000890     IF LKS-TIPO-NORMALIZADO = "ENTRADA" OR
000900        LKS-TIPO-NORMALIZADO = "EGRESO "
000910         SET TIPO-MOVTO-OK       TO TRUE
000920         MOVE 0                  TO LKS-RETORNO
000930     ELSE
000940         SET TIPO-MOVTO-INVALIDO TO TRUE
000950         MOVE 1                  TO LKS-RETORNO
000960     END-IF.
000970*
000980     IF UPSI-0                                                    UPSI0999
000990         MOVE WS-TIPO-VALIDO     TO WS-TRAZA-ULT-RESULTADO
001000         DISPLAY "INVP0910 - TIPO NORMALIZADO: "
001010                 LKS-TIPO-NORMALIZADO " RETORNO: " LKS-RETORNO
001020     END-IF.
001030*
001040     GOBACK.
001050*-----------------------------------------------------------------
001060 P100-CONVIERTE-MAYUSCULA.
001070*
001080     IF WS-CARACTER-ENT (WS-IND-CARACTER) IS CLASE-MAYUSCULAS OR
001090        WS-CARACTER-ENT (WS-IND-CARACTER) = SPACE
001100         MOVE WS-CARACTER-ENT (WS-IND-CARACTER)
001110             TO WS-CARACTER-SAL (WS-IND-CARACTER)
001120     ELSE
001130         INSPECT WS-CARACTER-ENT (WS-IND-CARACTER)
001140             CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS
001150         MOVE WS-CARACTER-ENT (WS-IND-CARACTER)
001160             TO WS-CARACTER-SAL (WS-IND-CARACTER)
001170     END-IF.
001180*
001190 P100-FIM.
001200     EXIT.
001210*-----------------------------------------------------------------
001220 END PROGRAM INVP0910.
