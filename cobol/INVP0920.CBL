000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  20/06/1989
000040* PROPOSITO: COMPARAR DISTRITOS DE SUCURSAL SIN DISTINGUIR
000050*            MAYUSCULA/MINUSCULA NI ESPACIOS SOBRANTES
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    INVP0920.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  20/06/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 20/06/1989  R.M.      VERSION INICIAL - COMPARACION EXACTA
000200* 12/03/1991  R.M.      SE IGNORA DIFERENCIA DE MAYUS/MINUSCULA
000210* 14/07/1993  L.F.A.    SE IGNORAN ESPACIOS SOBRANTES AL COMPARAR
000220* 22/11/1994  J.P.Q.    SE USA EN LISTADO DE SUCURSALES (REQ-0201)
000230* 17/09/1998  M.T.O.    REVISION AAAA - SIN CAMPOS DE FECHA AQUI
000240* 30/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000245* 05/03/2002  S.N.O.    SE ACTUALIZA COMENTARIO DE USO (REQ-0241)
000250*-----------------------------------------------------------------
000260*-----------------------------------------------------------------
000270 ENVIRONMENT DIVISION.
000280*-----------------------------------------------------------------
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     UPSI-0
000320     CLASS CLASE-MINUSCULAS IS "a" THRU "z".
000330*-----------------------------------------------------------------
000340 DATA DIVISION.
000350*-----------------------------------------------------------------
000360 WORKING-STORAGE SECTION.
000370*-----------------------------------------------------------------
000380 01  WS-DISTRITO-UNO                PIC X(40).
000390 01  WS-DISTRITO-UNO-R REDEFINES WS-DISTRITO-UNO.
000400     05  WS-CARACTER-UNO  OCCURS 40 TIMES
000410                          PIC X(01).
000420*-----------------------------------------------------------------
000430 01  WS-DISTRITO-DOS                PIC X(40).
000440 01  WS-DISTRITO-DOS-R REDEFINES WS-DISTRITO-DOS.
000450     05  WS-CARACTER-DOS  OCCURS 40 TIMES
000460                          PIC X(01).
000470*-----------------------------------------------------------------
000480 01  WS-CONTADORES.
000490     05  WS-IND-CARACTER             PIC 9(02)  COMP.
000500     05  FILLER                      PIC X(02).
000510*-----------------------------------------------------------------
000520 01  WS-AUXILIARES.
000530     05  WS-DISTRITOS-IGUALES         PIC X(01).
000540         88  DISTRITOS-SON-IGUALES        VALUE "S".
000550         88  DISTRITOS-SON-DIFERENTES     VALUE "N".
000560     05  FILLER                       PIC X(01).
000570 01  WS-AUXILIARES-RASTREO REDEFINES WS-AUXILIARES.
000580     05  WS-TRAZA-ULT-RESULTADO       PIC X(01).
000590     05  FILLER                       PIC X(01).
000600*-----------------------------------------------------------------
000610* TABLA DE MINUSCULA/MAYUSCULA - SE EVITA LA FUNCION INTRINSECA
000620* PARA SEGUIR CONVENCION DEL DEPARTAMENTO (COMPILADORES ANTIGUOS)
000630*-----------------------------------------------------------------
000640 01  WS-MINUSCULAS   PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".
000650 01  WS-MAYUSCULAS   PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000660*-----------------------------------------------------------------
000670 LINKAGE SECTION.
000680*-----------------------------------------------------------------
000690 01  LKS-PARAMETRO.
000700     05  LKS-DISTRITO-INFORMADO-1    PIC X(40).
000710     05  LKS-DISTRITO-INFORMADO-2    PIC X(40).
000720     05  LKS-RETORNO                 PIC 9(01).
000730*-----------------------------------------------------------------
000740* LKS-DISTRITO-INFORMADO-1/2 = DISTRITOS A COMPARAR
000750* LKS-RETORNO = 0 - LOS DISTRITOS SON EL MISMO (IGNORA CAJA/ESP.)
000760* LKS-RETORNO = 1 - LOS DISTRITOS SON DIFERENTES
000770*-----------------------------------------------------------------
000780*-----------------------------------------------------------------
000790 PROCEDURE DIVISION USING LKS-PARAMETRO.
000800*-----------------------------------------------------------------
000810 P000-PRINCIPAL.
000820*
000830     MOVE LKS-DISTRITO-INFORMADO-1    TO WS-DISTRITO-UNO.
000840     MOVE LKS-DISTRITO-INFORMADO-2    TO WS-DISTRITO-DOS.
000850*
000860     PERFORM P100-CONVIERTE-MAYUSCULA-UNO THRU P100-FIM
000870             VARYING WS-IND-CARACTER FROM 1 BY 1
000880             UNTIL WS-IND-CARACTER > 40.
000890*
000900     PERFORM P200-CONVIERTE-MAYUSCULA-DOS THRU P200-FIM
000910             VARYING WS-IND-CARACTER FROM 1 BY 1
000920             UNTIL WS-IND-CARACTER > 40.
000930*
000940     IF WS-DISTRITO-UNO = WS-DISTRITO-DOS
000950         SET DISTRITOS-SON-IGUALES      TO TRUE
000960         MOVE 0                         TO LKS-RETORNO
000970     ELSE
000980         SET DISTRITOS-SON-DIFERENTES   TO TRUE
000990         MOVE 1                         TO LKS-RETORNO
001000     END-IF.
001010*
001020     IF UPSI-0                                                    UPSI0999
001030         MOVE WS-DISTRITOS-IGUALES  TO WS-TRAZA-ULT-RESULTADO
001040         DISPLAY "INVP0920 - DISTRITO 1: " WS-DISTRITO-UNO
001050         DISPLAY "INVP0920 - DISTRITO 2: " WS-DISTRITO-DOS
001060                 " RETORNO: " LKS-RETORNO
001070     END-IF.
001080*
001090     GOBACK.
001100*-----------------------------------------------------------------
001110 P100-CONVIERTE-MAYUSCULA-UNO.
001120*
001130     IF WS-CARACTER-UNO (WS-IND-CARACTER) IS CLASE-MINUSCULAS
001140         INSPECT WS-CARACTER-UNO (WS-IND-CARACTER)
001150             CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS
001160     END-IF.
001170*
001180 P100-FIM.
001190     EXIT.
001200*-----------------------------------------------------------------
001210 P200-CONVIERTE-MAYUSCULA-DOS.
001220*
001230     IF WS-CARACTER-DOS (WS-IND-CARACTER) IS CLASE-MINUSCULAS
001240         INSPECT WS-CARACTER-DOS (WS-IND-CARACTER)
001250             CONVERTING WS-MINUSCULAS TO WS-MAYUSCULAS
001260     END-IF.
001270*
001280 P200-FIM.
001290     EXIT.
001300*-----------------------------------------------------------------
001310 END PROGRAM INVP0920.
