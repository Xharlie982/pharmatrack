000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  10/07/1989
000040* PROPOSITO: CONSULTA DE STOCK POR SUCURSAL/PRODUCTO/DISTRITO,
000050*            CON PRECEDENCIA DE FILTROS (VER BITACORA)
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    INVP0220.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  10/07/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 10/07/1989  R.M.      VERSION INICIAL - SOLO SUCURSAL Y/O PROD.
000200* 15/02/1992  R.M.      SE AGREGA FILTRO POR DISTRITO (REQ-0190)
000210* 03/02/1994  L.F.A.    SE LLAMA A INVP0920; DISTRITO PRIORIDAD
000220*                       SOBRE SUCURSAL/PRODUCTO SUELTOS
000230* 22/11/1994  J.P.Q.    COMPUESTA (SUC+PROD) TIENE PRIORIDAD MAX.
000240*                       SOBRE EL FILTRO DE DISTRITO (REQ-0205)
000250* 09/09/1998  M.T.O.    REVISION AAAA - SIN CAMPOS DE FECHA AQUI
000260* 30/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000265* 22/08/2001  H.V.R.    SE AMPLIA ENCABEZADO DEL LISTADO
000270*-----------------------------------------------------------------
000280*-----------------------------------------------------------------
000290 ENVIRONMENT DIVISION.
000300*-----------------------------------------------------------------
000310 CONFIGURATION SECTION.
000320 SPECIAL-NAMES.
000330     C01 IS TOP-OF-FORM
000340     UPSI-0.
000350*-----------------------------------------------------------------
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT ARQ-FILTRO    ASSIGN TO FILTRO02
000390         ORGANIZATION   IS LINE SEQUENTIAL
000400         ACCESS         IS SEQUENTIAL
000410         FILE STATUS    IS WS-FS-FILTRO.
000420*
000430     SELECT ARQ-SUCURSAL  ASSIGN TO SUCURVEL
000440         ORGANIZATION   IS LINE SEQUENTIAL
000450         ACCESS         IS SEQUENTIAL
000460         FILE STATUS    IS WS-FS-SUCURSAL.
000470*
000480     SELECT ARQ-STOCK     ASSIGN TO STOCKVEL
000490         ORGANIZATION   IS LINE SEQUENTIAL
000500         ACCESS         IS SEQUENTIAL
000510         FILE STATUS    IS WS-FS-STOCK.
000520*
000530     SELECT ARQ-LISTADO   ASSIGN TO INVO0220
000540         ORGANIZATION   IS LINE SEQUENTIAL
000550         ACCESS         IS SEQUENTIAL
000560         FILE STATUS    IS WS-FS-LISTADO.
000570*-----------------------------------------------------------------
000580 DATA DIVISION.
000590*-----------------------------------------------------------------
000600 FILE SECTION.
000610*
000620 FD  ARQ-FILTRO.
000630 01  FD-REG-FILTRO                    PIC X(69).
000640*
000650 FD  ARQ-SUCURSAL.
000660 01  FD-REG-SUCURSAL                  PIC X(200).
000670*
000680 FD  ARQ-STOCK.
000690 01  FD-REG-STOCK                     PIC X(80).
000700*
000710 FD  ARQ-LISTADO.
000720 01  FD-REG-LISTADO                   PIC X(80).
000730*-----------------------------------------------------------------
000740 WORKING-STORAGE SECTION.
000750*-----------------------------------------------------------------
000760* AREA DE FILTRO (1 LINEA, REQ-0190) - TODOS LOS CAMPOS OPCIONALES
000770* LAYOUT: PRODUCTO(20) SUCURSAL(9) DISTRITO(40)
000780*-----------------------------------------------------------------
000790 01  WS-REG-FILTRO.
000800     05  WS-FLT-ID-PRODUCTO          PIC X(20).
000810     05  WS-FLT-ID-SUCURSAL          PIC X(09).
000820     05  WS-FLT-DISTRITO             PIC X(40).
000830 01  WS-FLT-DISTRITO-R REDEFINES WS-REG-FILTRO.
000840     05  FILLER                      PIC X(29).
000850     05  WS-FLT-CARACTER  OCCURS 40 TIMES
000860                          PIC X(01).
000870*-----------------------------------------------------------------
000880 01  WS-FLT-SUCURSAL-NUM             PIC 9(09).
000890 01  WS-FLT-DISTRITO-RECORTADO       PIC X(40).
000900*-----------------------------------------------------------------
000910     COPY "SUCURSAL.CPY".
000920*-----------------------------------------------------------------
000930* TABLA EN MEMORIA DEL MAESTRO DE SUCURSALES - SE USA PARA ARMAR
000940* LA LISTA DE SUCURSALES DEL DISTRITO INFORMADO (SI LO HAY)
000950*-----------------------------------------------------------------
000960 01  WS-TABLA-SUCURSAL.
000970     05  WS-SUC-REG  OCCURS 0 TO 9999 TIMES
000980                     DEPENDING ON WS-QTD-SUCURSAL
000990                     INDEXED BY WS-IDX-SUCURSAL.
001000         10  WS-SUC-T-ID-SUCURSAL    PIC 9(09).
001010         10  WS-SUC-T-DISTRITO       PIC X(40).
001020         10  FILLER                  PIC X(01).
001030*-----------------------------------------------------------------
001040* TABLA EN MEMORIA DEL MAESTRO DE STOCK - ORDENADA POR LLAVE PARA
001050* PERMITIR BUSQUEDA COMPUESTA (SUCURSAL+PRODUCTO) CON SEARCH ALL
001060*-----------------------------------------------------------------
001070 01  WS-TABLA-STOCK.
001080     05  WS-STOCK-REG  OCCURS 0 TO 9999 TIMES
001090                       DEPENDING ON WS-QTD-STOCK
001100                       ASCENDING KEY IS WS-STK-CHAVE-STOCK
001110                       INDEXED BY WS-IDX-STOCK.
001120         10  WS-STK-CHAVE-STOCK.
001130             15  WS-STK-ID-SUCURSAL      PIC 9(09).
001140             15  WS-STK-ID-PRODUCTO      PIC X(20).
001150         10  WS-STK-STOCK-ACTUAL         PIC S9(09).
001160         10  WS-STK-UMBRAL-REPOSICION    PIC S9(09).
001170         10  WS-STK-FECHA-ACTUALIZACION  PIC X(26).
001180         10  WS-STK-IND-STOCK-CRITICO    PIC X(01).
001190         10  FILLER                      PIC X(06).
001200*-----------------------------------------------------------------
001210* TABLA DE SUCURSALES DEL DISTRITO INFORMADO (SUBCONJUNTO)
001220*-----------------------------------------------------------------
001230 01  WS-TABLA-DISTRITO.
001240     05  WS-DIST-SUC-ID  OCCURS 9999 TIMES
001250                         PIC 9(09).
001260*-----------------------------------------------------------------
001270 01  WS-CONTADORES.
001280     05  WS-QTD-SUCURSAL             PIC 9(04)  COMP.
001290     05  WS-QTD-STOCK                PIC 9(04)  COMP.
001300     05  WS-QTD-SUC-DISTRITO         PIC 9(04)  COMP.
001310     05  WS-IND-CARACTER             PIC 9(02)  COMP.
001320     05  WS-CTD-LISTADOS             PIC 9(06)  COMP.
001330     05  FILLER                      PIC X(02).
001340*-----------------------------------------------------------------
001350 01  WS-AUXILIARES.
001360     05  WS-IND-FILTRO-PRODUCTO      PIC X(01).
001370         88  HAY-FILTRO-PRODUCTO         VALUE "S".
001380         88  NO-HAY-FILTRO-PRODUCTO      VALUE "N".
001390     05  WS-IND-FILTRO-SUCURSAL      PIC X(01).
001400         88  HAY-FILTRO-SUCURSAL         VALUE "S".
001410         88  NO-HAY-FILTRO-SUCURSAL      VALUE "N".
001420     05  WS-IND-FILTRO-DISTRITO      PIC X(01).
001430         88  HAY-FILTRO-DISTRITO         VALUE "S".
001440         88  NO-HAY-FILTRO-DISTRITO      VALUE "N".
001450     05  WS-IND-ENCONTRADO           PIC X(01).
001460         88  FILA-ENCONTRADA             VALUE "S".
001470         88  FILA-NO-ENCONTRADA          VALUE "N".
001480     05  WS-IND-EN-DISTRITO          PIC X(01).
001490         88  SUCURSAL-EN-DISTRITO        VALUE "S".
001500         88  SUCURSAL-FUERA-DISTRITO     VALUE "N".
001510*-----------------------------------------------------------------
001520* AREA DE COMUNICACION CON INVP0920 (COMPARA DISTRITOS)
001530*-----------------------------------------------------------------
001540 01  WS-LKS-AREA-DISTRITO.
001550     05  WS-LKS-DISTRITO-1           PIC X(40).
001560     05  WS-LKS-DISTRITO-2           PIC X(40).
001570     05  WS-LKS-RETORNO-DIST         PIC 9(01).
001580     05  FILLER                      PIC X(01).
001590*-----------------------------------------------------------------
001600* FECHA DE CORRIDA - SE IMPRIME EN EL ENCABEZADO DEL LISTADO
001610*-----------------------------------------------------------------
001620 01  WS-FECHA-SISTEMA                PIC 9(08).
001630 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001640     05  WS-FS-AAAA                  PIC 9(04).
001650     05  WS-FS-MM                    PIC 9(02).
001660     05  WS-FS-DD                    PIC 9(02).
001670 01  WS-HORA-SISTEMA                 PIC 9(08).
001680 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001690     05  WS-HS-HH                    PIC 9(02).
001700     05  WS-HS-MIN                   PIC 9(02).
001710     05  WS-HS-SEG                   PIC 9(02).
001720     05  WS-HS-CENT                  PIC 9(02).
001730*-----------------------------------------------------------------
001740 01  WS-LST-CAB-1.
001750     05  FILLER   PIC X(80) VALUE
001760          "INVP0220 - CONSULTA DE STOCK POR SUCURSAL/PRODUCTO".
001770 01  WS-LST-CAB-2.
001780     05  FILLER              PIC X(20) VALUE "FECHA DE CORRIDA: ".
001790     05  WS-CAB-AAAA         PIC 9(04).
001800     05  FILLER              PIC X(01) VALUE "-".
001810     05  WS-CAB-MM           PIC 9(02).
001820     05  FILLER              PIC X(01) VALUE "-".
001830     05  WS-CAB-DD           PIC 9(02).
001840     05  FILLER              PIC X(52) VALUE SPACES.
001850 01  WS-LST-CAB-3.
001860     05  FILLER   PIC X(80) VALUE ALL "-".
001870 01  WS-LST-DET-OK.
001880     05  FILLER              PIC X(02) VALUE SPACES.
001890     05  WS-LST-SUCURSAL     PIC 9(09).
001900     05  FILLER              PIC X(02) VALUE SPACES.
001910     05  WS-LST-PRODUCTO     PIC X(20).
001920     05  FILLER              PIC X(02) VALUE SPACES.
001930     05  WS-LST-STOCK-ACT    PIC -(8)9.
001940     05  FILLER              PIC X(02) VALUE SPACES.
001950     05  WS-LST-UMBRAL       PIC -(8)9.
001960     05  FILLER              PIC X(02) VALUE SPACES.
001970     05  WS-LST-CRITICO      PIC X(09).
001980 01  WS-LST-FINAL.
001990     05  FILLER              PIC X(02) VALUE SPACES.
002000     05  FILLER              PIC X(18) VALUE "FILAS DEVUELTAS.: ".
002010     05  WS-LST-TOT          PIC ZZZ,ZZ9.
002020*-----------------------------------------------------------------
002030 77  WS-FS-FILTRO                     PIC X(02).
002040     88  WS-FS-FILTRO-OK                 VALUE "00".
002050     88  WS-FS-FILTRO-FIN                VALUE "10".
002060 77  WS-FS-SUCURSAL                   PIC X(02).
002070     88  WS-FS-SUCURSAL-OK               VALUE "00".
002080     88  WS-FS-SUCURSAL-FIN              VALUE "10".
002090 77  WS-FS-STOCK                      PIC X(02).
002100     88  WS-FS-STOCK-OK                   VALUE "00".
002110     88  WS-FS-STOCK-FIN                  VALUE "10".
002120 77  WS-FS-LISTADO                    PIC X(02).
002130     88  WS-FS-LISTADO-OK                VALUE "00".
002140*-----------------------------------------------------------------
002150 LINKAGE SECTION.
002160*-----------------------------------------------------------------
002170 01  LK-COM-AREA.
002180     05  LK-MENSAGEM                 PIC X(20).
002190     05  FILLER                      PIC X(04).
002200*-----------------------------------------------------------------
002210 PROCEDURE DIVISION USING LK-COM-AREA.
002220*-----------------------------------------------------------------
002230 P000-PRINCIPAL.
002240*
002250     PERFORM P100-INICIALIZA THRU P100-FIM.
002260*
002270     PERFORM P300-CONSULTA-STOCK THRU P300-FIM.
002280*
002290     PERFORM P900-FIM.
002300*-----------------------------------------------------------------
002310 P100-INICIALIZA.
002320*
002330     MOVE ZEROS               TO WS-QTD-SUCURSAL
002340                                  WS-QTD-STOCK
002350                                  WS-QTD-SUC-DISTRITO
002360                                  WS-CTD-LISTADOS.
002370     SET WS-FS-FILTRO-OK      TO TRUE.
002380*
002390     OPEN INPUT ARQ-FILTRO.
002400     READ ARQ-FILTRO INTO WS-REG-FILTRO
002410         AT END
002420             MOVE SPACES      TO WS-REG-FILTRO
002430     END-READ.
002440     CLOSE ARQ-FILTRO.
002450*
002460     PERFORM P105-RECORTA-DISTRITO THRU P105-FIM.
002470*
002480     IF WS-FLT-ID-PRODUCTO = SPACES
002490         SET NO-HAY-FILTRO-PRODUCTO  TO TRUE
002500     ELSE
002510         SET HAY-FILTRO-PRODUCTO     TO TRUE
002520     END-IF.
002530*
002540     IF WS-FLT-ID-SUCURSAL = SPACES
002550         SET NO-HAY-FILTRO-SUCURSAL  TO TRUE
002560     ELSE
002570         SET HAY-FILTRO-SUCURSAL     TO TRUE
002580         MOVE WS-FLT-ID-SUCURSAL     TO WS-FLT-SUCURSAL-NUM
002590     END-IF.
002600*
002610     IF WS-FLT-DISTRITO-RECORTADO = SPACES
002620         SET NO-HAY-FILTRO-DISTRITO  TO TRUE
002630     ELSE
002640         SET HAY-FILTRO-DISTRITO     TO TRUE
002650     END-IF.
002660*
002670     PERFORM P110-CARGA-TABLA-SUCURSAL THRU P110-FIM.
002680     PERFORM P120-CARGA-TABLA-STOCK    THRU P120-FIM.
002690*
002700     IF HAY-FILTRO-DISTRITO
002710         PERFORM P150-ARMA-LISTA-DISTRITO THRU P150-FIM
002720     END-IF.
002730*
002740     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
002750     MOVE WS-FS-AAAA          TO WS-CAB-AAAA.
002760     MOVE WS-FS-MM            TO WS-CAB-MM.
002770     MOVE WS-FS-DD            TO WS-CAB-DD.
002780     OPEN OUTPUT ARQ-LISTADO.
002790     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-1.
002800     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-2.
002810     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-3.
002820*
002830 P100-FIM.
002840     EXIT.
002850*-----------------------------------------------------------------
002860 P105-RECORTA-DISTRITO.
002870*
002880     PERFORM P106-BUSCA-INICIO THRU P106-FIM
002890             VARYING WS-IND-CARACTER FROM 1 BY 1
002900             UNTIL WS-IND-CARACTER > 40
002910                OR WS-FLT-CARACTER (WS-IND-CARACTER) NOT = SPACE.
002920*
002930     IF WS-IND-CARACTER > 40
002940         MOVE SPACES TO WS-FLT-DISTRITO-RECORTADO
002950     ELSE
002960         MOVE WS-FLT-DISTRITO (WS-IND-CARACTER:)
002970             TO WS-FLT-DISTRITO-RECORTADO
002980     END-IF.
002990*
003000 P105-FIM.
003010     EXIT.
003020*-----------------------------------------------------------------
003030 P106-BUSCA-INICIO.
003040*
003050     CONTINUE.
003060*
003070 P106-FIM.
003080     EXIT.
003090*-----------------------------------------------------------------
003100 P110-CARGA-TABLA-SUCURSAL.
003110*
003120     SET WS-FS-SUCURSAL-OK    TO TRUE.
003130     OPEN INPUT ARQ-SUCURSAL.
003140     PERFORM P115-LEE-SUCURSAL THRU P115-FIM
003150             UNTIL WS-FS-SUCURSAL-FIN.
003160     CLOSE ARQ-SUCURSAL.
003170*
003180 P110-FIM.
003190     EXIT.
003200*-----------------------------------------------------------------
003210 P115-LEE-SUCURSAL.
003220*
003230     READ ARQ-SUCURSAL INTO REG-SUCURSAL
003240         AT END
003250             SET WS-FS-SUCURSAL-FIN  TO TRUE
003260         NOT AT END
003270             ADD 1                       TO WS-QTD-SUCURSAL
003280             MOVE SUC-ID-SUCURSAL        TO
003290                  WS-SUC-T-ID-SUCURSAL (WS-QTD-SUCURSAL)
003300             MOVE SUC-DISTRITO           TO
003310                  WS-SUC-T-DISTRITO (WS-QTD-SUCURSAL)
003320     END-READ.
003330*
003340 P115-FIM.
003350     EXIT.
003360*-----------------------------------------------------------------
003370 P120-CARGA-TABLA-STOCK.
003380*
003390     SET WS-FS-STOCK-OK       TO TRUE.
003400     OPEN INPUT ARQ-STOCK.
003410     PERFORM P125-LEE-STOCK THRU P125-FIM
003420             UNTIL WS-FS-STOCK-FIN.
003430     CLOSE ARQ-STOCK.
003440*
003450 P120-FIM.
003460     EXIT.
003470*-----------------------------------------------------------------
003480 P125-LEE-STOCK.
003490*
003500     READ ARQ-STOCK INTO FD-REG-STOCK
003510         AT END
003520             SET WS-FS-STOCK-FIN  TO TRUE
003530         NOT AT END
003540             ADD 1                           TO WS-QTD-STOCK
003550             MOVE FD-REG-STOCK TO WS-STOCK-REG (WS-QTD-STOCK)
003560     END-READ.
003570*
003580 P125-FIM.
003590     EXIT.
003600*-----------------------------------------------------------------
003610 P150-ARMA-LISTA-DISTRITO.
003620*
003630     PERFORM P155-VERIFICA-UNA-SUCURSAL THRU P155-FIM
003640             VARYING WS-IDX-SUCURSAL FROM 1 BY 1
003650             UNTIL WS-IDX-SUCURSAL > WS-QTD-SUCURSAL.
003660*
003670 P150-FIM.
003680     EXIT.
003690*-----------------------------------------------------------------
003700 P155-VERIFICA-UNA-SUCURSAL.
003710*
003720     MOVE WS-FLT-DISTRITO-RECORTADO TO WS-LKS-DISTRITO-1.
003730     MOVE WS-SUC-T-DISTRITO (WS-IDX-SUCURSAL)
003740                                    TO WS-LKS-DISTRITO-2.
003750     CALL "INVP0920" USING WS-LKS-AREA-DISTRITO.
003760*
003770     IF WS-LKS-RETORNO-DIST = 0
003780         ADD 1                     TO WS-QTD-SUC-DISTRITO
003790         MOVE WS-SUC-T-ID-SUCURSAL (WS-IDX-SUCURSAL)
003800             TO WS-DIST-SUC-ID (WS-QTD-SUC-DISTRITO)
003810     END-IF.
003820*
003830 P155-FIM.
003840     EXIT.
003850*-----------------------------------------------------------------
003860 P300-CONSULTA-STOCK.
003870*
003880     EVALUATE TRUE
003890         WHEN HAY-FILTRO-PRODUCTO AND HAY-FILTRO-SUCURSAL
003900             PERFORM P310-BUSCA-COMPUESTA    THRU P310-FIM
003910         WHEN HAY-FILTRO-DISTRITO
003920             PERFORM P320-LISTA-POR-DISTRITO THRU P320-FIM
003930         WHEN HAY-FILTRO-SUCURSAL
003940             PERFORM P330-LISTA-POR-SUCURSAL THRU P330-FIM
003950         WHEN HAY-FILTRO-PRODUCTO
003960             PERFORM P340-LISTA-POR-PRODUCTO THRU P340-FIM
003970         WHEN OTHER
003980             PERFORM P350-LISTA-TODO         THRU P350-FIM
003990     END-EVALUATE.
004000*
004010 P300-FIM.
004020     EXIT.
004030*-----------------------------------------------------------------
004040 P310-BUSCA-COMPUESTA.
004050*
004060     SET FILA-NO-ENCONTRADA   TO TRUE.
004070*
004080     SEARCH ALL WS-STOCK-REG (WS-IDX-STOCK)
004090         WHEN WS-STK-ID-SUCURSAL (WS-IDX-STOCK) =
004100              WS-FLT-SUCURSAL-NUM
004110          AND WS-STK-ID-PRODUCTO (WS-IDX-STOCK) =
004120              WS-FLT-ID-PRODUCTO
004130             SET FILA-ENCONTRADA  TO TRUE
004140     END-SEARCH.
004150*
004160     IF FILA-ENCONTRADA
004170         PERFORM P360-LISTA-UNA-FILA THRU P360-FIM
004180     END-IF.
004190*
004200 P310-FIM.
004210     EXIT.
004220*-----------------------------------------------------------------
004230 P320-LISTA-POR-DISTRITO.
004240*
004250     IF WS-QTD-SUC-DISTRITO = 0
004260         CONTINUE
004270     ELSE
004280         PERFORM P365-VERIFICA-UNA-FILA-STOCK THRU P365-FIM
004290                 VARYING WS-IDX-STOCK FROM 1 BY 1
004300                 UNTIL WS-IDX-STOCK > WS-QTD-STOCK
004310     END-IF.
004320*
004330 P320-FIM.
004340     EXIT.
004350*-----------------------------------------------------------------
004360 P330-LISTA-POR-SUCURSAL.
004370*
004380     PERFORM P366-VERIFICA-FILA-POR-SUC THRU P366-FIM
004390             VARYING WS-IDX-STOCK FROM 1 BY 1
004400             UNTIL WS-IDX-STOCK > WS-QTD-STOCK.
004410*
004420 P330-FIM.
004430     EXIT.
004440*-----------------------------------------------------------------
004450 P340-LISTA-POR-PRODUCTO.
004460*
004470     PERFORM P367-VERIFICA-FILA-POR-PROD THRU P367-FIM
004480             VARYING WS-IDX-STOCK FROM 1 BY 1
004490             UNTIL WS-IDX-STOCK > WS-QTD-STOCK.
004500*
004510 P340-FIM.
004520     EXIT.
004530*-----------------------------------------------------------------
004540 P350-LISTA-TODO.
004550*
004560     PERFORM P368-LISTA-FILA-INDICE THRU P368-FIM
004570             VARYING WS-IDX-STOCK FROM 1 BY 1
004580             UNTIL WS-IDX-STOCK > WS-QTD-STOCK.
004590*
004600 P350-FIM.
004610     EXIT.
004620*-----------------------------------------------------------------
004630 P360-LISTA-UNA-FILA.
004640*
004650     PERFORM P370-ESCRIBE-DETALLE THRU P370-FIM.
004660*
004670 P360-FIM.
004680     EXIT.
004690*-----------------------------------------------------------------
004700 P365-VERIFICA-UNA-FILA-STOCK.
004710*
004720     SET FILA-NO-ENCONTRADA  TO TRUE.
004730     PERFORM P375-BUSCA-EN-LISTA-DIST THRU P375-FIM
004740             VARYING WS-IND-CARACTER FROM 1 BY 1
004750             UNTIL WS-IND-CARACTER > WS-QTD-SUC-DISTRITO
004760                OR FILA-ENCONTRADA.
004770*
004780     IF FILA-ENCONTRADA
004790        AND (NO-HAY-FILTRO-PRODUCTO OR
004800             WS-STK-ID-PRODUCTO (WS-IDX-STOCK) =
004810                 WS-FLT-ID-PRODUCTO)
004820         PERFORM P370-ESCRIBE-DETALLE THRU P370-FIM
004830     END-IF.
004840*
004850 P365-FIM.
004860     EXIT.
004870*-----------------------------------------------------------------
004880 P366-VERIFICA-FILA-POR-SUC.
004890*
004900     IF WS-STK-ID-SUCURSAL (WS-IDX-STOCK) = WS-FLT-SUCURSAL-NUM
004910         PERFORM P370-ESCRIBE-DETALLE THRU P370-FIM
004920     END-IF.
004930*
004940 P366-FIM.
004950     EXIT.
004960*-----------------------------------------------------------------
004970 P367-VERIFICA-FILA-POR-PROD.
004980*
004990     IF WS-STK-ID-PRODUCTO (WS-IDX-STOCK) = WS-FLT-ID-PRODUCTO
005000         PERFORM P370-ESCRIBE-DETALLE THRU P370-FIM
005010     END-IF.
005020*
005030 P367-FIM.
005040     EXIT.
005050*-----------------------------------------------------------------
005060 P368-LISTA-FILA-INDICE.
005070*
005080     PERFORM P370-ESCRIBE-DETALLE THRU P370-FIM.
005090*
005100 P368-FIM.
005110     EXIT.
005120*-----------------------------------------------------------------
005130 P370-ESCRIBE-DETALLE.
005140*
005150     ADD 1                      TO WS-CTD-LISTADOS.
005160     MOVE WS-STK-ID-SUCURSAL (WS-IDX-STOCK) TO WS-LST-SUCURSAL.
005170     MOVE WS-STK-ID-PRODUCTO (WS-IDX-STOCK) TO WS-LST-PRODUCTO.
005180     MOVE WS-STK-STOCK-ACTUAL (WS-IDX-STOCK) TO WS-LST-STOCK-ACT.
005190     MOVE WS-STK-UMBRAL-REPOSICION (WS-IDX-STOCK)
005200                                            TO WS-LST-UMBRAL.
005210     IF WS-STK-IND-STOCK-CRITICO (WS-IDX-STOCK) = "S"
005220         MOVE "CRITICO"         TO WS-LST-CRITICO
005230     ELSE
005240         MOVE "NORMAL"          TO WS-LST-CRITICO
005250     END-IF.
005260     WRITE FD-REG-LISTADO       FROM WS-LST-DET-OK.
005270*
005280     IF UPSI-0                                                    UPSI0999
005290         DISPLAY "INVP0220 - FILA LISTADA SUC/PROD: "
005300                 WS-LST-SUCURSAL " " WS-LST-PRODUCTO
005310     END-IF.
005320*
005330 P370-FIM.
005340     EXIT.
005350*-----------------------------------------------------------------
005360 P375-BUSCA-EN-LISTA-DIST.
005370*
005380     IF WS-STK-ID-SUCURSAL (WS-IDX-STOCK) =
005390        WS-DIST-SUC-ID (WS-IND-CARACTER)
005400         SET FILA-ENCONTRADA  TO TRUE
005410     END-IF.
005420*
005430 P375-FIM.
005440     EXIT.
005450*-----------------------------------------------------------------
005460 P900-FIM.
005470*
005480     MOVE WS-CTD-LISTADOS    TO WS-LST-TOT.
005490     WRITE FD-REG-LISTADO    FROM WS-LST-FINAL.
005500*
005510     CLOSE ARQ-LISTADO.
005520*
005530     GOBACK.
005540*-----------------------------------------------------------------
005550 END PROGRAM INVP0220.
