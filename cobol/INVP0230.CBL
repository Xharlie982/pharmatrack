000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  18/07/1989
000040* PROPOSITO: LISTADO DE MOVIMIENTOS DE STOCK, CON FILTRO OPCIONAL
000050*            POR SUCURSAL Y/O PRODUCTO, DEL MAS RECIENTE AL MAS
000060*            ANTIGUO (ORDENADO POR FECHA-HORA DE MOVIMIENTO)
000070******************************************************************
000080*-----------------------------------------------------------------
000090 IDENTIFICATION DIVISION.
000100*-----------------------------------------------------------------
000110 PROGRAM-ID.    INVP0230.
000120 AUTHOR.        R. MORALES.
000130 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000140 DATE-WRITTEN.  18/07/1989.
000150 DATE-COMPILED.
000160 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000170*-----------------------------------------------------------------
000180* BITACORA DE CAMBIOS
000190*-----------------------------------------------------------------
000200* 18/07/1989  R.M.      VERSION INICIAL - LISTA TODOS LOS MOVTOS.
000210* 20/02/1992  R.M.      SE AGREGA FILTRO POR SUCURSAL Y PRODUCTO
000220*                       (REQ-0192), ORDEN DESCENDENTE POR FECHA
000230* 04/02/1994  L.F.A.    SE USA SORT CON PROC. ENTRADA/SALIDA EN
000240*                       LUGAR DE TABLA EN MEMORIA (VOLUMEN ALTO)
000250* 23/11/1994  J.P.Q.    SE AGREGA CONTADOR DE REGISTROS LISTADOS
000260* 09/09/1998  M.T.O.    REVISION AAAA - SIN CAMPOS DE FECHA AQUI
000270* 31/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000275* 22/08/2001  H.V.R.    SE AMPLIA ENCABEZADO DEL LISTADO
000280*-----------------------------------------------------------------
000290*-----------------------------------------------------------------
000300 ENVIRONMENT DIVISION.
000310*-----------------------------------------------------------------
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM
000350     UPSI-0.
000360*-----------------------------------------------------------------
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT ARQ-FILTRO    ASSIGN TO FILTRO03
000400         ORGANIZATION   IS LINE SEQUENTIAL
000410         ACCESS         IS SEQUENTIAL
000420         FILE STATUS    IS WS-FS-FILTRO.
000430*
000440     SELECT ARQ-MOVSTOCK  ASSIGN TO MOVSTOCK
000450         ORGANIZATION   IS LINE SEQUENTIAL
000460         ACCESS         IS SEQUENTIAL
000470         FILE STATUS    IS WS-FS-MOVSTOCK.
000480*
000490     SELECT ARQ-LISTADO   ASSIGN TO INVO0230
000500         ORGANIZATION   IS LINE SEQUENTIAL
000510         ACCESS         IS SEQUENTIAL
000520         FILE STATUS    IS WS-FS-LISTADO.
000530*
000540     SELECT ORD-MOVIMIENTO ASSIGN TO SORTWK01.
000550*-----------------------------------------------------------------
000560 DATA DIVISION.
000570*-----------------------------------------------------------------
000580 FILE SECTION.
000590*
000600 FD  ARQ-FILTRO.
000610 01  FD-REG-FILTRO                    PIC X(30).
000620*
000630 FD  ARQ-MOVSTOCK.
000640 01  FD-REG-MOVSTOCK                  PIC X(130).
000650*
000660 FD  ARQ-LISTADO.
000670 01  FD-REG-LISTADO                   PIC X(80).
000680*
000690 SD  ORD-MOVIMIENTO.
000700 01  SD-REG-MOVIMIENTO.
000710     05  SD-FECHA-MOVIMIENTO          PIC X(26).
000720     05  SD-ID-SUCURSAL               PIC 9(09).
000730     05  SD-ID-PRODUCTO               PIC X(20).
000740     05  SD-TIPO-MOVIMIENTO           PIC X(07).
000750     05  SD-CANTIDAD                  PIC 9(09).
000760     05  SD-MOTIVO                    PIC X(40).
000770     05  SD-IND-ORIGEN                PIC X(01).
000780     05  FILLER                       PIC X(09).
000790*-----------------------------------------------------------------
000800 WORKING-STORAGE SECTION.
000810*-----------------------------------------------------------------
000820* AREA DE FILTRO (1 LINEA, REQ-0192) - AMBOS CAMPOS OPCIONALES
000830* LAYOUT: PRODUCTO(20) SUCURSAL(9)
000840*-----------------------------------------------------------------
000850 01  WS-REG-FILTRO.
000860     05  WS-FLT-ID-PRODUCTO           PIC X(20).
000870     05  WS-FLT-ID-SUCURSAL           PIC X(09).
000880     05  FILLER                       PIC X(01).
000890*-----------------------------------------------------------------
000900 01  WS-FLT-SUCURSAL-NUM              PIC 9(09).
000910*-----------------------------------------------------------------
000920     COPY "MOVSTK.CPY".
000930*-----------------------------------------------------------------
000940 01  WS-CONTADORES.
000950     05  WS-CTD-LISTADOS              PIC 9(06)  COMP.
000960     05  FILLER                       PIC X(02).
000970*-----------------------------------------------------------------
000980 01  WS-AUXILIARES.
000990     05  WS-IND-FILTRO-PRODUCTO       PIC X(01).
001000         88  HAY-FILTRO-PRODUCTO          VALUE "S".
001010         88  NO-HAY-FILTRO-PRODUCTO       VALUE "N".
001020     05  WS-IND-FILTRO-SUCURSAL       PIC X(01).
001030         88  HAY-FILTRO-SUCURSAL          VALUE "S".
001040         88  NO-HAY-FILTRO-SUCURSAL       VALUE "N".
001050     05  WS-FIM-MOVSTOCK              PIC X(01).
001060         88  MOVSTOCK-FIN                 VALUE "S".
001070         88  MOVSTOCK-NO-FIN              VALUE "N".
001080     05  WS-FIM-SORT                  PIC X(01).
001090         88  SORT-FIN                     VALUE "S".
001100         88  SORT-NO-FIN                  VALUE "N".
001110     05  FILLER                       PIC X(01).
001120*-----------------------------------------------------------------
001130* FECHA DE CORRIDA - SE IMPRIME EN EL ENCABEZADO DEL LISTADO
001140*-----------------------------------------------------------------
001150 01  WS-FECHA-SISTEMA                 PIC 9(08).
001160 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001170     05  WS-FS-AAAA                   PIC 9(04).
001180     05  WS-FS-MM                     PIC 9(02).
001190     05  WS-FS-DD                     PIC 9(02).
001200 01  WS-HORA-SISTEMA                  PIC 9(08).
001210 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001220     05  WS-HS-HH                     PIC 9(02).
001230     05  WS-HS-MIN                    PIC 9(02).
001240     05  WS-HS-SEG                    PIC 9(02).
001250     05  WS-HS-CENT                   PIC 9(02).
001260*-----------------------------------------------------------------
001270* COPIA DE TRABAJO DEL REGISTRO QUE DEVUELVE EL SORT - PERMITE LA
001280* REDEFINES DE LA FECHA (NO SE PUEDE REDEFINIR UN REGISTRO DE SD)
001290*-----------------------------------------------------------------
001300 01  WS-REG-MOVIMIENTO-SAL.
001310     05  WS-SAL-FECHA-MOVIMIENTO      PIC X(26).
001320     05  WS-SAL-ID-SUCURSAL           PIC 9(09).
001330     05  WS-SAL-ID-PRODUCTO           PIC X(20).
001340     05  WS-SAL-TIPO-MOVIMIENTO       PIC X(07).
001350     05  WS-SAL-CANTIDAD              PIC 9(09).
001360     05  WS-SAL-MOTIVO                PIC X(40).
001370     05  WS-SAL-IND-ORIGEN            PIC X(01).
001380     05  FILLER                       PIC X(09).
001390 01  WS-FECHA-MOVTO-R REDEFINES WS-REG-MOVIMIENTO-SAL.
001400     05  WS-FM-AAAA                   PIC 9(04).
001410     05  WS-FM-MM                     PIC 9(02).
001420     05  WS-FM-DD                     PIC 9(02).
001430     05  FILLER                       PIC X(113).
001440*-----------------------------------------------------------------
001450 01  WS-LST-CAB-1.
001460     05  FILLER   PIC X(80) VALUE
001470          "INVP0230 - LISTADO DE MOVIMIENTOS DE STOCK".
001480 01  WS-LST-CAB-2.
001490     05  FILLER              PIC X(20) VALUE "FECHA DE CORRIDA: ".
001500     05  WS-CAB-AAAA         PIC 9(04).
001510     05  FILLER              PIC X(01) VALUE "-".
001520     05  WS-CAB-MM           PIC 9(02).
001530     05  FILLER              PIC X(01) VALUE "-".
001540     05  WS-CAB-DD           PIC 9(02).
001550     05  FILLER              PIC X(52) VALUE SPACES.
001560 01  WS-LST-CAB-3.
001570     05  FILLER   PIC X(80) VALUE ALL "-".
001580 01  WS-LST-DET-OK.
001590     05  FILLER              PIC X(02) VALUE SPACES.
001600     05  WS-LST-FECHA-AAAA   PIC 9(04).
001610     05  FILLER              PIC X(01) VALUE "-".
001620     05  WS-LST-FECHA-MM     PIC 9(02).
001630     05  FILLER              PIC X(01) VALUE "-".
001640     05  WS-LST-FECHA-DD     PIC 9(02).
001650     05  FILLER              PIC X(02) VALUE SPACES.
001660     05  WS-LST-SUCURSAL     PIC 9(09).
001670     05  FILLER              PIC X(02) VALUE SPACES.
001680     05  WS-LST-PRODUCTO     PIC X(20).
001690     05  FILLER              PIC X(02) VALUE SPACES.
001700     05  WS-LST-TIPO         PIC X(07).
001710     05  FILLER              PIC X(02) VALUE SPACES.
001720     05  WS-LST-CANTIDAD     PIC ----(7)9.
001730 01  WS-LST-FINAL.
001740     05  FILLER              PIC X(02) VALUE SPACES.
001750     05  FILLER              PIC X(18) VALUE "FILAS DEVUELTAS.: ".
001760     05  WS-LST-TOT          PIC ZZZ,ZZ9.
001770*-----------------------------------------------------------------
001780 77  WS-FS-FILTRO                     PIC X(02).
001790     88  WS-FS-FILTRO-OK                  VALUE "00".
001800     88  WS-FS-FILTRO-FIN                 VALUE "10".
001810 77  WS-FS-MOVSTOCK                   PIC X(02).
001820     88  WS-FS-MOVSTOCK-OK               VALUE "00".
001830     88  WS-FS-MOVSTOCK-FIN              VALUE "10".
001840 77  WS-FS-LISTADO                    PIC X(02).
001850     88  WS-FS-LISTADO-OK                VALUE "00".
001860*-----------------------------------------------------------------
001870 LINKAGE SECTION.
001880*-----------------------------------------------------------------
001890 01  LK-COM-AREA.
001900     05  LK-MENSAGEM                  PIC X(20).
001910     05  FILLER                       PIC X(04).
001920*-----------------------------------------------------------------
001930 PROCEDURE DIVISION USING LK-COM-AREA.
001940*-----------------------------------------------------------------
001950 P000-PRINCIPAL.
001960*
001970     PERFORM P100-INICIALIZA THRU P100-FIM.
001980*
001990     PERFORM P300-LISTA-MOVIMIENTOS THRU P300-FIM.
002000*
002010     PERFORM P900-FIM.
002020*-----------------------------------------------------------------
002030 P100-INICIALIZA.
002040*
002050     MOVE ZERO                TO WS-CTD-LISTADOS.
002060     SET WS-FS-FILTRO-OK      TO TRUE.
002070     MOVE SPACES              TO WS-REG-FILTRO.
002080*
002090     OPEN INPUT ARQ-FILTRO.
002100     READ ARQ-FILTRO INTO WS-REG-FILTRO
002110         AT END
002120             MOVE SPACES      TO WS-REG-FILTRO
002130     END-READ.
002140     CLOSE ARQ-FILTRO.
002150*
002160     IF WS-FLT-ID-PRODUCTO = SPACES
002170         SET NO-HAY-FILTRO-PRODUCTO  TO TRUE
002180     ELSE
002190         SET HAY-FILTRO-PRODUCTO     TO TRUE
002200     END-IF.
002210*
002220     IF WS-FLT-ID-SUCURSAL = SPACES
002230         SET NO-HAY-FILTRO-SUCURSAL  TO TRUE
002240     ELSE
002250         SET HAY-FILTRO-SUCURSAL     TO TRUE
002260         MOVE WS-FLT-ID-SUCURSAL     TO WS-FLT-SUCURSAL-NUM
002270     END-IF.
002280*
002290     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
002300     MOVE WS-FS-AAAA          TO WS-CAB-AAAA.
002310     MOVE WS-FS-MM            TO WS-CAB-MM.
002320     MOVE WS-FS-DD            TO WS-CAB-DD.
002330*
002340     OPEN OUTPUT ARQ-LISTADO.
002350     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-1.
002360     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-2.
002370     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-3.
002380*
002390 P100-FIM.
002400     EXIT.
002410*-----------------------------------------------------------------
002420 P300-LISTA-MOVIMIENTOS.
002430*
002440     SORT ORD-MOVIMIENTO
002450             ON DESCENDING  KEY SD-FECHA-MOVIMIENTO
002460         INPUT  PROCEDURE IS P400-SELECCIONA-MOVIMIENTOS
002470                         THRU P400-FIM
002480         OUTPUT PROCEDURE IS P500-IMPRIME-MOVIMIENTOS
002490                         THRU P500-FIM.
002500*
002510 P300-FIM.
002520     EXIT.
002530*-----------------------------------------------------------------
002540 P400-SELECCIONA-MOVIMIENTOS.
002550*
002560     OPEN INPUT ARQ-MOVSTOCK.
002570     SET MOVSTOCK-NO-FIN      TO TRUE.
002580*
002590     PERFORM P410-LEE-MOVSTOCK THRU P410-FIM
002600             UNTIL MOVSTOCK-FIN.
002610*
002620     CLOSE ARQ-MOVSTOCK.
002630*
002640 P400-FIM.
002650     EXIT.
002660*-----------------------------------------------------------------
002670 P410-LEE-MOVSTOCK.
002680*
002690     READ ARQ-MOVSTOCK INTO FD-REG-MOVSTOCK
002700         AT END
002710             SET MOVSTOCK-FIN    TO TRUE
002720         NOT AT END
002730             MOVE FD-REG-MOVSTOCK    TO REG-MOVIMIENTO-STOCK
002740             PERFORM P420-VERIFICA-Y-ENVIA THRU P420-FIM
002750     END-READ.
002760*
002770 P410-FIM.
002780     EXIT.
002790*-----------------------------------------------------------------
002800 P420-VERIFICA-Y-ENVIA.
002810*
002820     IF (NO-HAY-FILTRO-PRODUCTO OR
002830         MOV-ID-PRODUCTO = WS-FLT-ID-PRODUCTO)
002840        AND
002850        (NO-HAY-FILTRO-SUCURSAL OR
002860         MOV-ID-SUCURSAL = WS-FLT-SUCURSAL-NUM)
002870*
002880         MOVE MOV-FECHA-MOVIMIENTO   TO SD-FECHA-MOVIMIENTO
002890         MOVE MOV-ID-SUCURSAL        TO SD-ID-SUCURSAL
002900         MOVE MOV-ID-PRODUCTO        TO SD-ID-PRODUCTO
002910         MOVE MOV-TIPO-MOVIMIENTO    TO SD-TIPO-MOVIMIENTO
002920         MOVE MOV-CANTIDAD           TO SD-CANTIDAD
002930         MOVE MOV-MOTIVO             TO SD-MOTIVO
002940         MOVE MOV-IND-ORIGEN         TO SD-IND-ORIGEN
002950         RELEASE SD-REG-MOVIMIENTO
002960     END-IF.
002970*
002980 P420-FIM.
002990     EXIT.
003000*-----------------------------------------------------------------
003010 P500-IMPRIME-MOVIMIENTOS.
003020*
003030     SET SORT-NO-FIN          TO TRUE.
003040*
003050     PERFORM P510-DEVUELVE-ORDENADO THRU P510-FIM
003060             UNTIL SORT-FIN.
003070*
003080 P500-FIM.
003090     EXIT.
003100*-----------------------------------------------------------------
003110 P510-DEVUELVE-ORDENADO.
003120*
003130     RETURN ORD-MOVIMIENTO INTO WS-REG-MOVIMIENTO-SAL
003140         AT END
003150             SET SORT-FIN    TO TRUE
003160         NOT AT END
003170             PERFORM P520-ESCRIBE-DETALLE THRU P520-FIM
003180     END-RETURN.
003190*
003200 P510-FIM.
003210     EXIT.
003220*-----------------------------------------------------------------
003230 P520-ESCRIBE-DETALLE.
003240*
003250     MOVE WS-FM-AAAA             TO WS-LST-FECHA-AAAA.
003260     MOVE WS-FM-MM               TO WS-LST-FECHA-MM.
003270     MOVE WS-FM-DD               TO WS-LST-FECHA-DD.
003280     MOVE WS-SAL-ID-SUCURSAL     TO WS-LST-SUCURSAL.
003290     MOVE WS-SAL-ID-PRODUCTO     TO WS-LST-PRODUCTO.
003300     MOVE WS-SAL-TIPO-MOVIMIENTO TO WS-LST-TIPO.
003310     MOVE WS-SAL-CANTIDAD        TO WS-LST-CANTIDAD.
003320*
003330     WRITE FD-REG-LISTADO    FROM WS-LST-DET-OK.
003340     ADD 1                   TO WS-CTD-LISTADOS.
003350*
003360     IF UPSI-0                                                    UPSI0999
003370         DISPLAY "INVP0230 - MOVTO SUC: " WS-SAL-ID-SUCURSAL
003380                 " PROD: " WS-SAL-ID-PRODUCTO
003390                 " FECHA: " WS-SAL-FECHA-MOVIMIENTO
003400     END-IF.
003410*
003420 P520-FIM.
003430     EXIT.
003440*-----------------------------------------------------------------
003450 P900-FIM.
003460*
003470     MOVE WS-CTD-LISTADOS    TO WS-LST-TOT.
003480     WRITE FD-REG-LISTADO    FROM WS-LST-FINAL.
003490     CLOSE ARQ-LISTADO.
003500*
003510     GOBACK.
003520*-----------------------------------------------------------------
003530 END PROGRAM INVP0230.
