000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  03/07/1989
000040* PROPOSITO: LISTADO DE SUCURSALES DE LA RED, CON FILTRO OPCIONAL
000050*            POR DISTRITO (SIN DISTINGUIR MAYUS/MINUS NI ESPACIOS)
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    INVP0210.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  03/07/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 03/07/1989  R.M.      VERSION INICIAL - LISTA TODAS LAS SUC.
000200* 10/02/1992  R.M.      SE AGREGA FILTRO POR DISTRITO (REQ-0188)
000210* 03/02/1994  L.F.A.    SE LLAMA A INVP0920 PARA COMPARAR DISTRITO
000220* 22/11/1994  J.P.Q.    SE AGREGA CONTADOR DE REGISTROS LISTADOS
000230* 09/09/1998  M.T.O.    REVISION AAAA - SIN CAMPOS DE FECHA AQUI
000240* 30/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000245* 22/08/2001  H.V.R.    SE AMPLIA ENCABEZADO DEL LISTADO
000250*-----------------------------------------------------------------
000260*-----------------------------------------------------------------
000270 ENVIRONMENT DIVISION.
000280*-----------------------------------------------------------------
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     C01 IS TOP-OF-FORM
000320     UPSI-0.
000330*-----------------------------------------------------------------
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT ARQ-FILTRO    ASSIGN TO FILTRO01
000370         ORGANIZATION   IS LINE SEQUENTIAL
000380         ACCESS         IS SEQUENTIAL
000390         FILE STATUS    IS WS-FS-FILTRO.
000400*
000410     SELECT ARQ-SUCURSAL  ASSIGN TO SUCURVEL
000420         ORGANIZATION   IS LINE SEQUENTIAL
000430         ACCESS         IS SEQUENTIAL
000440         FILE STATUS    IS WS-FS-SUCURSAL.
000450*
000460     SELECT ARQ-LISTADO   ASSIGN TO INVO0210
000470         ORGANIZATION   IS LINE SEQUENTIAL
000480         ACCESS         IS SEQUENTIAL
000490         FILE STATUS    IS WS-FS-LISTADO.
000500*-----------------------------------------------------------------
000510 DATA DIVISION.
000520*-----------------------------------------------------------------
000530 FILE SECTION.
000540*
000550 FD  ARQ-FILTRO.
000560 01  FD-REG-FILTRO                    PIC X(40).
000570*
000580 FD  ARQ-SUCURSAL.
000590 01  FD-REG-SUCURSAL                  PIC X(200).
000600*
000610 FD  ARQ-LISTADO.
000620 01  FD-REG-LISTADO                   PIC X(80).
000630*-----------------------------------------------------------------
000640 WORKING-STORAGE SECTION.
000650*-----------------------------------------------------------------
000660* DISTRITO INFORMADO EN EL ARCHIVO DE FILTRO (1 LINEA, REQ-0188)
000670* ARCHIVO VACIO O LINEA EN BLANCO = SIN FILTRO, LISTA TODO
000680*-----------------------------------------------------------------
000690 01  WS-FILTRO-DISTRITO              PIC X(40).
000700 01  WS-FILTRO-DISTRITO-R REDEFINES WS-FILTRO-DISTRITO.
000710     05  WS-FD-CARACTER  OCCURS 40 TIMES
000720                         PIC X(01).
000730 01  WS-FILTRO-RECORTADO             PIC X(40).
000740*-----------------------------------------------------------------
000750     COPY "SUCURSAL.CPY".
000760*-----------------------------------------------------------------
000770 01  WS-CONTADORES.
000780     05  WS-CTD-LISTADOS             PIC 9(06)  COMP.
000790     05  WS-IND-CARACTER             PIC 9(02)  COMP.
000800     05  FILLER                      PIC X(02).
000810*-----------------------------------------------------------------
000820 01  WS-AUXILIARES.
000830     05  WS-HAY-FILTRO               PIC X(01).
000840         88  HAY-FILTRO-DISTRITO        VALUE "S".
000850         88  NO-HAY-FILTRO-DISTRITO     VALUE "N".
000860     05  WS-SUC-COINCIDE             PIC X(01).
000870         88  SUC-COINCIDE-FILTRO        VALUE "S".
000880         88  SUC-NO-COINCIDE-FILTRO     VALUE "N".
000890     05  FILLER                      PIC X(01).
000900*-----------------------------------------------------------------
000910* AREA DE COMUNICACION CON INVP0920 (COMPARA DISTRITOS)
000920*-----------------------------------------------------------------
000930 01  WS-LKS-AREA-DISTRITO.
000940     05  WS-LKS-DISTRITO-1           PIC X(40).
000950     05  WS-LKS-DISTRITO-2           PIC X(40).
000960     05  WS-LKS-RETORNO-DIST         PIC 9(01).
000970     05  FILLER                      PIC X(01).
000980*-----------------------------------------------------------------
000990* FECHA DE CORRIDA - SE IMPRIME EN EL ENCABEZADO DEL LISTADO
001000*-----------------------------------------------------------------
001010 01  WS-FECHA-SISTEMA                PIC 9(08).
001020 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001030     05  WS-FS-AAAA                  PIC 9(04).
001040     05  WS-FS-MM                    PIC 9(02).
001050     05  WS-FS-DD                    PIC 9(02).
001060 01  WS-HORA-SISTEMA                 PIC 9(08).
001070 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001080     05  WS-HS-HH                    PIC 9(02).
001090     05  WS-HS-MIN                   PIC 9(02).
001100     05  WS-HS-SEG                   PIC 9(02).
001110     05  WS-HS-CENT                  PIC 9(02).
001120*-----------------------------------------------------------------
001130 01  WS-LST-CAB-1.
001140     05  FILLER   PIC X(80) VALUE
001150          "INVP0210 - LISTADO DE SUCURSALES DE LA RED".
001160 01  WS-LST-CAB-2.
001170     05  FILLER              PIC X(20) VALUE "FECHA DE CORRIDA: ".
001180     05  WS-CAB-AAAA         PIC 9(04).
001190     05  FILLER              PIC X(01) VALUE "-".
001200     05  WS-CAB-MM           PIC 9(02).
001210     05  FILLER              PIC X(01) VALUE "-".
001220     05  WS-CAB-DD           PIC 9(02).
001230     05  FILLER              PIC X(52) VALUE SPACES.
001240 01  WS-LST-CAB-3.
001250     05  FILLER   PIC X(80) VALUE ALL "-".
001260 01  WS-LST-DET-OK.
001270     05  FILLER              PIC X(02) VALUE SPACES.
001280     05  WS-LST-SUCURSAL     PIC 9(09).
001290     05  FILLER              PIC X(02) VALUE SPACES.
001300     05  WS-LST-NOMBRE       PIC X(30).
001310     05  FILLER              PIC X(02) VALUE SPACES.
001320     05  WS-LST-DISTRITO     PIC X(20).
001330     05  FILLER              PIC X(02) VALUE SPACES.
001340     05  WS-LST-SITUACION    PIC X(09).
001350 01  WS-LST-FINAL.
001360     05  FILLER              PIC X(02) VALUE SPACES.
001370     05  FILLER              PIC X(18) VALUE "SUCURSALES LIST.: ".
001380     05  WS-LST-TOT          PIC ZZZ,ZZ9.
001390*-----------------------------------------------------------------
001400 77  WS-FS-FILTRO                     PIC X(02).
001410     88  WS-FS-FILTRO-OK                 VALUE "00".
001420     88  WS-FS-FILTRO-FIN                VALUE "10".
001430 77  WS-FS-SUCURSAL                   PIC X(02).
001440     88  WS-FS-SUCURSAL-OK               VALUE "00".
001450     88  WS-FS-SUCURSAL-FIN              VALUE "10".
001460 77  WS-FS-LISTADO                    PIC X(02).
001470     88  WS-FS-LISTADO-OK                VALUE "00".
001480*-----------------------------------------------------------------
001490 LINKAGE SECTION.
001500*-----------------------------------------------------------------
001510 01  LK-COM-AREA.
001520     05  LK-MENSAGEM                 PIC X(20).
001530     05  FILLER                      PIC X(04).
001540*-----------------------------------------------------------------
001550 PROCEDURE DIVISION USING LK-COM-AREA.
001560*-----------------------------------------------------------------
001570 P000-PRINCIPAL.
001580*
001590     PERFORM P100-INICIALIZA THRU P100-FIM.
001600*
001610     PERFORM P300-PROCESA-SUCURSAL THRU P300-FIM
001620             UNTIL WS-FS-SUCURSAL-FIN.
001630*
001640     PERFORM P900-FIM.
001650*-----------------------------------------------------------------
001660 P100-INICIALIZA.
001670*
001680     MOVE ZEROS               TO WS-CTD-LISTADOS.
001690     SET WS-FS-FILTRO-OK      TO TRUE.
001700     SET WS-FS-SUCURSAL-OK    TO TRUE.
001710*
001720     OPEN INPUT ARQ-FILTRO.
001730     IF NOT WS-FS-FILTRO-OK
001740         DISPLAY "INVP0210 - ERROR AL ABRIR ARQ-FILTRO FS: "
001750                 WS-FS-FILTRO
001760         PERFORM P900-FIM
001770     END-IF.
001780*
001790     READ ARQ-FILTRO INTO WS-FILTRO-DISTRITO
001800         AT END
001810             MOVE SPACES      TO WS-FILTRO-DISTRITO
001820     END-READ.
001830     CLOSE ARQ-FILTRO.
001840*
001850     PERFORM P105-BUSCA-INICIO THRU P105-FIM
001860             VARYING WS-IND-CARACTER FROM 1 BY 1
001870             UNTIL WS-IND-CARACTER > 40
001880                OR WS-FD-CARACTER (WS-IND-CARACTER) NOT = SPACE.
001890*
001900     IF WS-IND-CARACTER > 40
001910         MOVE SPACES TO WS-FILTRO-RECORTADO
001920     ELSE
001930         MOVE WS-FILTRO-DISTRITO (WS-IND-CARACTER:)
001940             TO WS-FILTRO-RECORTADO
001950     END-IF.
001960*
001970     IF WS-FILTRO-RECORTADO = SPACES
001980         SET NO-HAY-FILTRO-DISTRITO  TO TRUE
001990     ELSE
002000         SET HAY-FILTRO-DISTRITO     TO TRUE
002010     END-IF.
002020*
002030     OPEN INPUT ARQ-SUCURSAL.
002040     IF NOT WS-FS-SUCURSAL-OK
002050         DISPLAY "INVP0210 - ERROR AL ABRIR ARQ-SUCURSAL FS: "
002060                 WS-FS-SUCURSAL
002070         PERFORM P900-FIM
002080     END-IF.
002090*
002100     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
002110     MOVE WS-FS-AAAA          TO WS-CAB-AAAA.
002120     MOVE WS-FS-MM            TO WS-CAB-MM.
002130     MOVE WS-FS-DD            TO WS-CAB-DD.
002140     OPEN OUTPUT ARQ-LISTADO.
002150     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-1.
002160     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-2.
002170     WRITE FD-REG-LISTADO    FROM WS-LST-CAB-3.
002180*
002190     PERFORM P130-LEE-SUCURSAL THRU P130-FIM.
002200*
002210 P100-FIM.
002220     EXIT.
002230*-----------------------------------------------------------------
002240 P105-BUSCA-INICIO.
002250*
002260     CONTINUE.
002270*
002280 P105-FIM.
002290     EXIT.
002300*-----------------------------------------------------------------
002310 P130-LEE-SUCURSAL.
002320*
002330     READ ARQ-SUCURSAL INTO REG-SUCURSAL
002340         AT END
002350             SET WS-FS-SUCURSAL-FIN  TO TRUE
002360     END-READ.
002370*
002380 P130-FIM.
002390     EXIT.
002400*-----------------------------------------------------------------
002410 P300-PROCESA-SUCURSAL.
002420*
002430     IF NO-HAY-FILTRO-DISTRITO
002440         SET SUC-COINCIDE-FILTRO  TO TRUE
002450     ELSE
002460         MOVE WS-FILTRO-RECORTADO TO WS-LKS-DISTRITO-1
002470         MOVE SUC-DISTRITO        TO WS-LKS-DISTRITO-2
002480         CALL "INVP0920" USING WS-LKS-AREA-DISTRITO
002490         IF WS-LKS-RETORNO-DIST = 0
002500             SET SUC-COINCIDE-FILTRO     TO TRUE
002510         ELSE
002520             SET SUC-NO-COINCIDE-FILTRO  TO TRUE
002530         END-IF
002540     END-IF.
002550*
002560     IF SUC-COINCIDE-FILTRO
002570         PERFORM P310-LISTA-SUCURSAL THRU P310-FIM
002580     END-IF.
002590*
002600     PERFORM P130-LEE-SUCURSAL THRU P130-FIM.
002610*
002620 P300-FIM.
002630     EXIT.
002640*-----------------------------------------------------------------
002650 P310-LISTA-SUCURSAL.
002660*
002670     ADD 1                        TO WS-CTD-LISTADOS.
002680     MOVE SUC-ID-SUCURSAL         TO WS-LST-SUCURSAL.
002690     MOVE SUC-NOMBRE              TO WS-LST-NOMBRE.
002700     MOVE SUC-DISTRITO            TO WS-LST-DISTRITO.
002710     IF SUC-SITUACION-ACTIVA
002720         MOVE "ACTIVA"            TO WS-LST-SITUACION
002730     ELSE
002740         MOVE "INACTIVA"          TO WS-LST-SITUACION
002750     END-IF.
002760     WRITE FD-REG-LISTADO         FROM WS-LST-DET-OK.
002770*
002780     IF UPSI-0                                                    UPSI0999
002790         DISPLAY "INVP0210 - SUCURSAL LISTADA: " SUC-ID-SUCURSAL
002800     END-IF.
002810*
002820 P310-FIM.
002830     EXIT.
002840*-----------------------------------------------------------------
002850 P900-FIM.
002860*
002870     MOVE WS-CTD-LISTADOS    TO WS-LST-TOT.
002880     WRITE FD-REG-LISTADO    FROM WS-LST-FINAL.
002890*
002900     CLOSE ARQ-SUCURSAL
002910           ARQ-LISTADO.
002920*
002930     GOBACK.
002940*-----------------------------------------------------------------
002950 END PROGRAM INVP0210.
