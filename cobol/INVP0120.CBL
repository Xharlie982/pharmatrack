000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  27/06/1989
000040* PROPOSITO: REGISTRO DE MOVIMIENTOS DE STOCK (ENTRADA/EGRESO)
000050*            CONTRA EL SALDO DE SUCURSAL/PRODUCTO
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID. INVP0120.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  27/06/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 27/06/1989  R.M.      VERSION INICIAL - SOLO ENTRADA DE DEPOSITO
000200* 04/09/1990  R.M.      SE AGREGA EGRESO (VENTA DE MOSTRADOR)
000210* 11/01/1993  L.F.A.    SE LLAMA A INVP0910 PARA VALIDAR EL TIPO
000220* 22/11/1994  J.P.Q.    SE REESCRIBE MAESTRO DE STOCK COMPLETO
000230*                       (OLD/NEW MASTER, IGUAL A INVP0110)
000240* 09/09/1998  M.T.O.    REVISION AAAA - FECHA ACTUAL. EN TEXTO ISO
000250* 30/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000255* 19/06/2001  H.V.R.    SE AMPLIA MENSAJE DE ERROR EN LISTADO
000260*-----------------------------------------------------------------
000270*-----------------------------------------------------------------
000280 ENVIRONMENT DIVISION.
000290*-----------------------------------------------------------------
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM
000330     UPSI-0.
000340*-----------------------------------------------------------------
000350 INPUT-OUTPUT SECTION.
000360 FILE-CONTROL.
000370     SELECT ARQ-MOVTOS    ASSIGN TO MOVTOENT
000380         ORGANIZATION   IS LINE SEQUENTIAL
000390         ACCESS         IS SEQUENTIAL
000400         FILE STATUS    IS WS-FS-MOVTOS.
000410*
000420     SELECT ARQ-STOCK-VEL ASSIGN TO STOCKVEL
000430         ORGANIZATION   IS LINE SEQUENTIAL
000440         ACCESS         IS SEQUENTIAL
000450         FILE STATUS    IS WS-FS-STOCK-VEL.
000460*
000470     SELECT ARQ-STOCK-NOV ASSIGN TO STOCKNOV
000480         ORGANIZATION   IS LINE SEQUENTIAL
000490         ACCESS         IS SEQUENTIAL
000500         FILE STATUS    IS WS-FS-STOCK-NOV.
000510*
000520     SELECT ARQ-MOVSTOCK  ASSIGN TO MOVSTOCK
000530         ORGANIZATION   IS LINE SEQUENTIAL
000540         ACCESS         IS SEQUENTIAL
000550         FILE STATUS    IS WS-FS-MOVSTOCK.
000560*
000570     SELECT ARQ-LISTADO   ASSIGN TO INVO0120
000580         ORGANIZATION   IS LINE SEQUENTIAL
000590         ACCESS         IS SEQUENTIAL
000600         FILE STATUS    IS WS-FS-LISTADO.
000610*-----------------------------------------------------------------
000620 DATA DIVISION.
000630*-----------------------------------------------------------------
000640 FILE SECTION.
000650*
000660 FD  ARQ-MOVTOS.
000670 01  FD-REG-MOVTO                     PIC X(90).
000680*
000690 FD  ARQ-STOCK-VEL.
000700 01  FD-REG-STOCK-VEL                 PIC X(80).
000710*
000720 FD  ARQ-STOCK-NOV.
000730 01  FD-REG-STOCK-NOV                 PIC X(80).
000740*
000750 FD  ARQ-MOVSTOCK.
000760 01  FD-REG-MOVSTOCK                  PIC X(130).
000770*
000780 FD  ARQ-LISTADO.
000790 01  FD-REG-LISTADO                   PIC X(80).
000800*-----------------------------------------------------------------
000810 WORKING-STORAGE SECTION.
000820*-----------------------------------------------------------------
000830* AREA DE ENTRADA - UN REGISTRO DE MOVIMIENTO POR LINEA DEL
000840* ARCHIVO. CAMPOS EN BLANCO = "NO INFORMADO" (REQ-0311)
000850* LAYOUT: SUCURSAL(9) PRODUCTO(20) TIPO(7) CANTIDAD(9) MOTIVO(40)
000860*-----------------------------------------------------------------
000870 01  WS-REG-MOVTO-ENT.
000880     05  WS-ME-ID-SUCURSAL          PIC X(09).
000890     05  WS-ME-ID-PRODUCTO          PIC X(20).
000900     05  WS-ME-TIPO-MOVIMIENTO      PIC X(07).
000910     05  WS-ME-CANTIDAD             PIC X(09).
000920     05  WS-ME-MOTIVO               PIC X(40).
000930     05  FILLER                     PIC X(05).
000940*-----------------------------------------------------------------
000950     COPY "STOCK.CPY".
000960*-----------------------------------------------------------------
000970* TABLA EN MEMORIA DEL MAESTRO DE STOCK - MISMA TECNICA DE
000980* CARGA/REESCRITURA COMPLETA QUE INVP0110
000990*-----------------------------------------------------------------
001000 01  WS-TABLA-STOCK.
001010     05  WS-STOCK-REG  OCCURS 0 TO 9999 TIMES
001020                       DEPENDING ON WS-QTD-STOCK
001030                       ASCENDING KEY IS WS-STK-CHAVE-STOCK
001040                       INDEXED BY WS-IDX-STOCK.
001050         10  WS-STK-CHAVE-STOCK.
001060             15  WS-STK-ID-SUCURSAL      PIC 9(09).
001070             15  WS-STK-ID-PRODUCTO      PIC X(20).
001080         10  WS-STK-STOCK-ACTUAL         PIC S9(09).
001090         10  WS-STK-UMBRAL-REPOSICION    PIC S9(09).
001100         10  WS-STK-FECHA-ACTUALIZACION  PIC X(26).
001110         10  WS-STK-IND-STOCK-CRITICO    PIC X(01).
001120         10  FILLER                      PIC X(06).
001130*-----------------------------------------------------------------
001140     COPY "MOVSTK.CPY".
001150*-----------------------------------------------------------------
001160 01  WS-CONTADORES.
001170     05  WS-QTD-STOCK                PIC 9(04)  COMP.
001180     05  WS-PROX-ID-MOVIMIENTO       PIC 9(09)  COMP.
001190     05  WS-CTD-MOVTOS-OK            PIC 9(06)  COMP.
001200     05  WS-CTD-MOVTOS-ERR           PIC 9(06)  COMP.
001210     05  WS-CTD-MOVTOS-TOT           PIC 9(06)  COMP.
001220     05  FILLER                      PIC X(02).
001230*-----------------------------------------------------------------
001240 01  WS-AUXILIARES.
001250     05  WS-MOVTO-VALIDO             PIC X(01).
001260         88  MOVTO-REGISTRO-OK           VALUE "S".
001270         88  MOVTO-REGISTRO-COM-ERRO     VALUE "N".
001280     05  WS-ID-SUCURSAL-NUM          PIC 9(09).
001290     05  WS-CANTIDAD-NUM             PIC 9(09).
001300     05  WS-DELTA                    PIC S9(09).
001310     05  WS-NUEVO-STOCK              PIC S9(09).
001320     05  WS-MENSAJE-ERROR            PIC X(72).
001330     05  FILLER                      PIC X(01).
001340*-----------------------------------------------------------------
001350* AREA DE COMUNICACION CON INVP0910 (VALIDA TIPO DE MOVIMIENTO)
001360*-----------------------------------------------------------------
001370 01  WS-LKS-AREA-TIPO.
001380     05  WS-LKS-TIPO-INFORMADO       PIC X(07).
001390     05  WS-LKS-TIPO-NORMALIZADO     PIC X(07).
001400     05  WS-LKS-RETORNO-TIPO         PIC 9(01).
001410     05  FILLER                      PIC X(01).
001420*-----------------------------------------------------------------
001430 01  WS-FECHA-HORA-PROCESO           PIC X(26).
001440 01  WS-FECHA-HORA-R REDEFINES WS-FECHA-HORA-PROCESO.
001450     05  WS-FHP-AAAA                 PIC 9(04).
001460     05  FILLER                      PIC X(01) VALUE "-".
001470     05  WS-FHP-MM                   PIC 9(02).
001480     05  FILLER                      PIC X(01) VALUE "-".
001490     05  WS-FHP-DD                   PIC 9(02).
001500     05  FILLER                      PIC X(01) VALUE " ".
001510     05  WS-FHP-HH                   PIC 9(02).
001520     05  FILLER                      PIC X(01) VALUE ":".
001530     05  WS-FHP-MIN                  PIC 9(02).
001540     05  FILLER                      PIC X(01) VALUE ":".
001550     05  WS-FHP-SEG                  PIC 9(02).
001560     05  FILLER                      PIC X(05) VALUE "+0000".
001570 01  WS-FECHA-SISTEMA                PIC 9(08).
001580 01  WS-HORA-SISTEMA                 PIC 9(08).
001590 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
001600     05  WS-FS-AAAA                  PIC 9(04).
001610     05  WS-FS-MM                    PIC 9(02).
001620     05  WS-FS-DD                    PIC 9(02).
001630 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
001640     05  WS-HS-HH                    PIC 9(02).
001650     05  WS-HS-MIN                   PIC 9(02).
001660     05  WS-HS-SEG                   PIC 9(02).
001670     05  WS-HS-CENT                  PIC 9(02).
001680*-----------------------------------------------------------------
001690 01  WS-LST-CAB-1.
001700     05  FILLER   PIC X(80) VALUE
001710          "INVP0120 - LISTADO DE MOVIMIENTOS DE STOCK PROCESADOS".
001720 01  WS-LST-CAB-2.
001730     05  FILLER   PIC X(80) VALUE ALL "-".
001740 01  WS-LST-DET-OK.
001750     05  FILLER              PIC X(02) VALUE SPACES.
001760     05  WS-LST-SUCURSAL     PIC X(09).
001770     05  FILLER              PIC X(02) VALUE SPACES.
001780     05  WS-LST-PRODUCTO     PIC X(20).
001790     05  FILLER              PIC X(02) VALUE SPACES.
001800     05  WS-LST-STOCK-NUEVO  PIC -(8)9.
001810     05  FILLER              PIC X(02) VALUE SPACES.
001820     05  WS-LST-RESULTADO    PIC X(30) VALUE SPACES.
001830 01  WS-LST-FINAL.
001840     05  FILLER              PIC X(02) VALUE SPACES.
001850     05  FILLER              PIC X(18) VALUE "MOVTOS OK.......: ".
001860     05  WS-LST-TOT-OK       PIC ZZZ,ZZ9.
001870     05  FILLER              PIC X(18) VALUE "  MOVTOS C/ERROR: ".
001880     05  WS-LST-TOT-ERR      PIC ZZZ,ZZ9.
001890*-----------------------------------------------------------------
001900 77  WS-FS-MOVTOS                     PIC X(02).
001910     88  WS-FS-MOVTOS-OK                  VALUE "00".
001920     88  WS-FS-MOVTOS-FIN                 VALUE "10".
001930 77  WS-FS-STOCK-VEL                  PIC X(02).
001940     88  WS-FS-STOCK-VEL-OK              VALUE "00".
001950     88  WS-FS-STOCK-VEL-FIN             VALUE "10".
001960 77  WS-FS-STOCK-NOV                  PIC X(02).
001970     88  WS-FS-STOCK-NOV-OK              VALUE "00".
001980 77  WS-FS-MOVSTOCK                   PIC X(02).
001990     88  WS-FS-MOVSTOCK-OK               VALUE "00".
002000     88  WS-FS-MOVSTOCK-FIN              VALUE "10".
002010 77  WS-FS-LISTADO                    PIC X(02).
002020     88  WS-FS-LISTADO-OK                VALUE "00".
002030*-----------------------------------------------------------------
002040 LINKAGE SECTION.
002050*-----------------------------------------------------------------
002060 01  LK-COM-AREA.
002070     05  LK-MENSAGEM                 PIC X(20).
002080     05  FILLER                      PIC X(04).
002090*-----------------------------------------------------------------
002100 PROCEDURE DIVISION USING LK-COM-AREA.
002110*-----------------------------------------------------------------
002120 P000-PRINCIPAL.
002130*
002140     PERFORM P100-INICIALIZA THRU P100-FIM.
002150*
002160     PERFORM P300-PROCESA-MOVTOS THRU P300-FIM
002170             UNTIL WS-FS-MOVTOS-FIN.
002180*
002190     PERFORM P800-REGRABA-MAESTRO-STOCK THRU P800-FIM.
002200*
002210     PERFORM P900-FIM.
002220*-----------------------------------------------------------------
002230 P100-INICIALIZA.
002240*
002250     MOVE ZEROS              TO WS-CTD-MOVTOS-OK
002260                                 WS-CTD-MOVTOS-ERR
002270                                 WS-CTD-MOVTOS-TOT.
002280     SET WS-FS-MOVTOS-OK      TO TRUE.
002290     SET WS-FS-STOCK-VEL-OK   TO TRUE.
002300*
002310     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
002320     ACCEPT WS-HORA-SISTEMA   FROM TIME.
002330     MOVE WS-FS-AAAA          TO WS-FHP-AAAA.
002340     MOVE WS-FS-MM            TO WS-FHP-MM.
002350     MOVE WS-FS-DD            TO WS-FHP-DD.
002360     MOVE WS-HS-HH            TO WS-FHP-HH.
002370     MOVE WS-HS-MIN           TO WS-FHP-MIN.
002380     MOVE WS-HS-SEG           TO WS-FHP-SEG.
002390*
002400     OPEN INPUT  ARQ-MOVTOS.
002410     OPEN INPUT  ARQ-STOCK-VEL.
002420     OPEN OUTPUT ARQ-STOCK-NOV.
002430     OPEN OUTPUT ARQ-LISTADO.
002440*
002450     WRITE FD-REG-LISTADO  FROM WS-LST-CAB-1.
002460     WRITE FD-REG-LISTADO  FROM WS-LST-CAB-2.
002470*
002480     PERFORM P110-CARGA-TABLA-STOCK THRU P110-FIM.
002490*
002500     PERFORM P120-DETERMINA-PROX-ID-MOVTO THRU P120-FIM.
002510*
002520     OPEN EXTEND ARQ-MOVSTOCK.
002530*
002540     PERFORM P130-LEE-MOVTO THRU P130-FIM.
002550*
002560 P100-FIM.
002570*-----------------------------------------------------------------
002580 P110-CARGA-TABLA-STOCK.
002590*
002600     MOVE ZEROS               TO WS-QTD-STOCK.
002610*
002620     PERFORM P115-LEE-STOCK-VEL THRU P115-FIM
002630             UNTIL WS-FS-STOCK-VEL-FIN.
002640*
002650 P110-FIM.
002660*-----------------------------------------------------------------
002670 P115-LEE-STOCK-VEL.
002680*
002690     READ ARQ-STOCK-VEL INTO FD-REG-STOCK-VEL
002700         AT END
002710             SET WS-FS-STOCK-VEL-FIN TO TRUE
002720         NOT AT END
002730             ADD 1                  TO WS-QTD-STOCK
002740             MOVE FD-REG-STOCK-VEL  TO
002750                 WS-STOCK-REG (WS-QTD-STOCK)
002760     END-READ.
002770*
002780 P115-FIM.
002790*-----------------------------------------------------------------
002800 P120-DETERMINA-PROX-ID-MOVTO.
002810*
002820* EL PROXIMO NUMERO DE MOVIMIENTO ES EL MAYOR YA GRABADO MAS UNO
002830*-----------------------------------------------------------------
002840     MOVE ZEROS               TO WS-PROX-ID-MOVIMIENTO.
002850*
002860     OPEN INPUT ARQ-MOVSTOCK.
002870*
002880     PERFORM P125-LEE-MOVSTOCK THRU P125-FIM
002890             UNTIL WS-FS-MOVSTOCK-FIN.
002900*
002910     CLOSE ARQ-MOVSTOCK.
002920*
002930     ADD 1                    TO WS-PROX-ID-MOVIMIENTO.
002940*
002950 P120-FIM.
002960*-----------------------------------------------------------------
002970 P125-LEE-MOVSTOCK.
002980*
002990     READ ARQ-MOVSTOCK INTO FD-REG-MOVSTOCK
003000         AT END
003010             SET WS-FS-MOVSTOCK-FIN TO TRUE
003020         NOT AT END
003030             MOVE FD-REG-MOVSTOCK   TO REG-MOVIMIENTO-STOCK
003040             IF MOV-ID-MOVIMIENTO > WS-PROX-ID-MOVIMIENTO
003050                 MOVE MOV-ID-MOVIMIENTO TO WS-PROX-ID-MOVIMIENTO
003060             END-IF
003070     END-READ.
003080*
003090 P125-FIM.
003100*-----------------------------------------------------------------
003110 P130-LEE-MOVTO.
003120*
003130     READ ARQ-MOVTOS INTO FD-REG-MOVTO
003140         AT END
003150             SET WS-FS-MOVTOS-FIN  TO TRUE
003160         NOT AT END
003170             MOVE FD-REG-MOVTO     TO WS-REG-MOVTO-ENT
003180             ADD 1                 TO WS-CTD-MOVTOS-TOT
003190     END-READ.
003200*
003210 P130-FIM.
003220*-----------------------------------------------------------------
003230 P300-PROCESA-MOVTOS.
003240*
003250     SET MOVTO-REGISTRO-OK         TO TRUE.
003260     MOVE SPACES                   TO WS-MENSAJE-ERROR.
003270*
003280     PERFORM P310-VALIDA-CAMPOS     THRU P310-FIM.
003290*
003300     IF MOVTO-REGISTRO-OK
003310         PERFORM P315-VALIDA-TIPO   THRU P315-FIM
003320     END-IF.
003330*
003340     IF MOVTO-REGISTRO-OK
003350         PERFORM P317-VALIDA-CANTIDAD THRU P317-FIM
003360     END-IF.
003370*
003380     IF MOVTO-REGISTRO-OK
003390         PERFORM P320-BUSCA-STOCK   THRU P320-FIM
003400     END-IF.
003410*
003420     IF MOVTO-REGISTRO-OK
003430         PERFORM P330-VERIFICA-SALDO THRU P330-FIM
003440     END-IF.
003450*
003460     IF MOVTO-REGISTRO-OK
003470         PERFORM P340-APLICA-MOVTO  THRU P340-FIM
003480         ADD 1                      TO WS-CTD-MOVTOS-OK
003490     ELSE
003500         ADD 1                      TO WS-CTD-MOVTOS-ERR
003510         PERFORM P350-LISTA-ERRO    THRU P350-FIM
003520     END-IF.
003530*
003540     PERFORM P130-LEE-MOVTO THRU P130-FIM.
003550*
003560 P300-FIM.
003570*-----------------------------------------------------------------
003580 P310-VALIDA-CAMPOS.
003590*
003600* REGLA: LOS CUATRO CAMPOS SON OBLIGATORIOS (REQ-0312)
003610*-----------------------------------------------------------------
003620     IF WS-ME-ID-SUCURSAL     = SPACES OR
003630        WS-ME-ID-PRODUCTO     = SPACES OR
003640        WS-ME-TIPO-MOVIMIENTO = SPACES OR
003650        WS-ME-CANTIDAD        = SPACES
003660         SET MOVTO-REGISTRO-COM-ERRO TO TRUE
003670         MOVE "CAMPOS REQUERIDOS: ID_SUCURSAL, ID_PRODUCTO, TIPO_M
003680-            "OVIMIENTO, CANTIDAD" TO WS-MENSAJE-ERROR
003690     END-IF.
003700*
003710 P310-FIM.
003720*-----------------------------------------------------------------
003730 P315-VALIDA-TIPO.
003740*
003750* REGLA: EL TIPO NORMALIZADO DEBE QUEDAR EN ENTRADA O EGRESO
003760*-----------------------------------------------------------------
003770     MOVE WS-ME-TIPO-MOVIMIENTO  TO WS-LKS-TIPO-INFORMADO.
003780     CALL "INVP0910" USING WS-LKS-AREA-TIPO.
003790*
003800     IF WS-LKS-RETORNO-TIPO = 1
003810         SET MOVTO-REGISTRO-COM-ERRO TO TRUE
003820         MOVE "TIPO_MOVIMIENTO DEBE SER ENTRADA O EGRESO"
003830                                     TO WS-MENSAJE-ERROR
003840     ELSE
003850         MOVE WS-LKS-TIPO-NORMALIZADO TO WS-ME-TIPO-MOVIMIENTO
003860     END-IF.
003870*
003880 P315-FIM.
003890*-----------------------------------------------------------------
003900 P317-VALIDA-CANTIDAD.
003910*
003920* REGLA: CANTIDAD DEBE SER NUMERICA Y MAYOR QUE CERO (REQ-0313)
003930*-----------------------------------------------------------------
003940     IF WS-ME-CANTIDAD NOT NUMERIC
003950         SET MOVTO-REGISTRO-COM-ERRO TO TRUE
003960         MOVE "CANTIDAD DEBE SER > 0"  TO WS-MENSAJE-ERROR
003970     ELSE
003980         MOVE WS-ME-CANTIDAD         TO WS-CANTIDAD-NUM
003990         IF WS-CANTIDAD-NUM = ZERO
004000             SET MOVTO-REGISTRO-COM-ERRO TO TRUE
004010             MOVE "CANTIDAD DEBE SER > 0" TO WS-MENSAJE-ERROR
004020         END-IF
004030     END-IF.
004040*
004050 P317-FIM.
004060*-----------------------------------------------------------------
004070 P320-BUSCA-STOCK.
004080*
004090     MOVE WS-ME-ID-SUCURSAL   TO WS-ID-SUCURSAL-NUM.
004100     SET WS-IDX-STOCK TO 1.
004110     SEARCH ALL WS-STOCK-REG
004120         AT END
004130             SET MOVTO-REGISTRO-COM-ERRO TO TRUE
004140             MOVE "NO EXISTE STOCK PARA ESA SUCURSAL Y PRODUCTO"
004150                                      TO WS-MENSAJE-ERROR
004160         WHEN WS-STK-ID-SUCURSAL(WS-IDX-STOCK) =
004170              WS-ID-SUCURSAL-NUM
004180        AND WS-STK-ID-PRODUCTO(WS-IDX-STOCK) = WS-ME-ID-PRODUCTO
004190             CONTINUE
004200     END-SEARCH.
004210*
004220 P320-FIM.
004230*-----------------------------------------------------------------
004240 P330-VERIFICA-SALDO.
004250*
004260* REGLA: DERIVA EL DELTA SEGUN EL TIPO Y VALIDA QUE EL SALDO
004270* RESULTANTE NO QUEDE NEGATIVO (REQ-0314)
004280*-----------------------------------------------------------------
004290     IF WS-ME-TIPO-MOVIMIENTO = "ENTRADA"
004300         MOVE WS-CANTIDAD-NUM    TO WS-DELTA
004310     ELSE
004320         COMPUTE WS-DELTA = WS-CANTIDAD-NUM * -1
004330     END-IF.
004340*
004350     COMPUTE WS-NUEVO-STOCK =
004360             WS-STK-STOCK-ACTUAL(WS-IDX-STOCK) + WS-DELTA.
004370*
004380     IF WS-NUEVO-STOCK < 0
004390         SET MOVTO-REGISTRO-COM-ERRO TO TRUE
004400         MOVE "NO HAY STOCK SUFICIENTE PARA EGRESO"
004410                                      TO WS-MENSAJE-ERROR
004420     END-IF.
004430*
004440 P330-FIM.
004450*-----------------------------------------------------------------
004460 P340-APLICA-MOVTO.
004470*
004480     MOVE WS-NUEVO-STOCK  TO WS-STK-STOCK-ACTUAL(WS-IDX-STOCK).
004490     MOVE WS-FECHA-HORA-PROCESO TO
004500             WS-STK-FECHA-ACTUALIZACION(WS-IDX-STOCK).
004510*
004520     IF WS-STK-STOCK-ACTUAL(WS-IDX-STOCK) <
004530        WS-STK-UMBRAL-REPOSICION(WS-IDX-STOCK)
004540         MOVE "S"               TO
004550             WS-STK-IND-STOCK-CRITICO(WS-IDX-STOCK)
004560     ELSE
004570         MOVE "N"               TO
004580             WS-STK-IND-STOCK-CRITICO(WS-IDX-STOCK)
004590     END-IF.
004600*
004610     PERFORM P345-GRABA-MOVIMIENTO THRU P345-FIM.
004620*
004630     MOVE WS-ME-ID-SUCURSAL     TO WS-LST-SUCURSAL.
004640     MOVE WS-ME-ID-PRODUCTO     TO WS-LST-PRODUCTO.
004650     MOVE WS-NUEVO-STOCK        TO WS-LST-STOCK-NUEVO.
004660     MOVE "MOVIMIENTO APLICADO" TO WS-LST-RESULTADO.
004670     WRITE FD-REG-LISTADO  FROM WS-LST-DET-OK.
004680*
004690 P340-FIM.
004700*-----------------------------------------------------------------
004710 P345-GRABA-MOVIMIENTO.
004720*
004730     MOVE WS-PROX-ID-MOVIMIENTO TO MOV-ID-MOVIMIENTO.
004740     ADD 1                      TO WS-PROX-ID-MOVIMIENTO.
004750     MOVE WS-ID-SUCURSAL-NUM    TO MOV-ID-SUCURSAL.
004760     MOVE WS-ME-ID-PRODUCTO     TO MOV-ID-PRODUCTO.
004770     MOVE WS-ME-TIPO-MOVIMIENTO TO MOV-TIPO-MOVIMIENTO.
004780     MOVE WS-CANTIDAD-NUM       TO MOV-CANTIDAD.
004790     MOVE WS-ME-MOTIVO          TO MOV-MOTIVO.
004800     SET MOV-ORIGEN-MOVIMIENTO  TO TRUE.
004810     MOVE WS-FECHA-HORA-PROCESO TO MOV-FECHA-MOVIMIENTO.
004820*
004830     WRITE FD-REG-MOVSTOCK  FROM REG-MOVIMIENTO-STOCK.
004840*
004850     IF UPSI-0                                                    UPSI0999
004860         DISPLAY "INVP0120 - MOVIMIENTO GRABADO ID: "
004870                 MOV-ID-MOVIMIENTO " SUC: " MOV-ID-SUCURSAL
004880     END-IF.
004890*
004900 P345-FIM.
004910*-----------------------------------------------------------------
004920 P350-LISTA-ERRO.
004930*
004940     MOVE WS-ME-ID-SUCURSAL     TO WS-LST-SUCURSAL.
004950     MOVE WS-ME-ID-PRODUCTO     TO WS-LST-PRODUCTO.
004960     MOVE ZEROS                 TO WS-LST-STOCK-NUEVO.
004970     MOVE WS-MENSAJE-ERROR      TO WS-LST-RESULTADO.
004980     WRITE FD-REG-LISTADO  FROM WS-LST-DET-OK.
004990*
005000 P350-FIM.
005010*-----------------------------------------------------------------
005020 P800-REGRABA-MAESTRO-STOCK.
005030*
005040* REESCRIBE EL MAESTRO DE STOCK COMPLETO (OLD MASTER / NEW MASTER)
005050*-----------------------------------------------------------------
005060     PERFORM P810-GRABA-STOCK THRU P810-FIM
005070             VARYING WS-IDX-STOCK FROM 1 BY 1
005080             UNTIL WS-IDX-STOCK > WS-QTD-STOCK.
005090*
005100 P800-FIM.
005110*-----------------------------------------------------------------
005120 P810-GRABA-STOCK.
005130*
005140     MOVE WS-STOCK-REG(WS-IDX-STOCK) TO REG-STOCK.
005150     WRITE FD-REG-STOCK-NOV  FROM REG-STOCK.
005160*
005170 P810-FIM.
005180*-----------------------------------------------------------------
005190 P900-FIM.
005200*
005210     MOVE WS-CTD-MOVTOS-OK      TO WS-LST-TOT-OK.
005220     MOVE WS-CTD-MOVTOS-ERR     TO WS-LST-TOT-ERR.
005230     WRITE FD-REG-LISTADO  FROM WS-LST-CAB-2.
005240     WRITE FD-REG-LISTADO  FROM WS-LST-FINAL.
005250*
005260     CLOSE ARQ-MOVTOS
005270           ARQ-STOCK-VEL
005280           ARQ-STOCK-NOV
005290           ARQ-MOVSTOCK
005300           ARQ-LISTADO.
005310     GOBACK.
005320*-----------------------------------------------------------------
005330 END PROGRAM INVP0120.
