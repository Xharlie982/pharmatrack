000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  20/07/1989
000040* PROPOSITO: MENU PRINCIPAL DEL SISTEMA DE INVENTARIO DE
000050*            SUCURSALES (PROGRAMA DE ARRANQUE)
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    INVP0000.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  20/07/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 20/07/1989  R.M.      VERSION INICIAL - 2 OPCIONES
000200* 11/02/1992  R.M.      SE RENOMBRAN OPCIONES SEGUN REQ-0165
000210* 04/02/1994  L.F.A.    SE AGREGA FECHA DE SISTEMA EN PANTALLA
000220* 24/11/1994  J.P.Q.    SE ACEPTA OPCION EN MINUSCULA (REQ-0210)
000230* 10/09/1998  M.T.O.    REVISION AAAA - FECHA YA ERA AAAAMMDD
000240* 28/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000245* 14/05/2001  H.V.R.    SE AJUSTA TITULO DE PANTALLA (REQ-0233)
000250*-----------------------------------------------------------------
000260*-----------------------------------------------------------------
000270 ENVIRONMENT DIVISION.
000280*-----------------------------------------------------------------
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     UPSI-0
000320     CLASS CLASE-MINUSCULAS IS "a" THRU "z".
000330*-----------------------------------------------------------------
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360*-----------------------------------------------------------------
000370 DATA DIVISION.
000380*-----------------------------------------------------------------
000390 WORKING-STORAGE SECTION.
000400*-----------------------------------------------------------------
000410 01  WS-COM-AREA.
000420     05  WS-MENSAJE                   PIC X(20).
000430*-----------------------------------------------------------------
000440 77  WS-OPCION-MENU                   PIC X(01).
000450 77  WS-PROMPT                        PIC X(01).
000460 77  WS-CTD-INTENTOS                  PIC 9(03) COMP.
000470*-----------------------------------------------------------------
000480 01  WS-AUXILIARES.
000490     05  WS-IND-SALIDA                PIC X(01).
000500         88  SALIDA-OK                     VALUE "S" FALSE "N".
000510     05  FILLER                       PIC X(01).
000520*-----------------------------------------------------------------
000530* FECHA Y HORA DE SISTEMA - SE MUESTRA LA FECHA EN PANTALLA Y LA
000540* HORA SE USA SOLO EN EL RASTREO DE LA OPCION ELEGIDA (UPSI-0)
000550*-----------------------------------------------------------------
000560 01  WS-FECHA-SISTEMA                 PIC 9(08).
000570 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
000580     05  WS-FS-AAAA                   PIC 9(04).
000590     05  WS-FS-MM                     PIC 9(02).
000600     05  WS-FS-DD                     PIC 9(02).
000610 01  WS-HORA-SISTEMA                  PIC 9(08).
000620 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
000630     05  WS-HS-HH                     PIC 9(02).
000640     05  WS-HS-MIN                    PIC 9(02).
000650     05  WS-HS-SEG                    PIC 9(02).
000660     05  WS-HS-CENT                   PIC 9(02).
000670*-----------------------------------------------------------------
000680 01  WS-CAB-FECHA.
000690     05  FILLER                       PIC X(08) VALUE "FECHA: ".
000700     05  WS-CAB-AAAA                  PIC 9(04).
000710     05  FILLER                       PIC X(01) VALUE "-".
000720     05  WS-CAB-MM                    PIC 9(02).
000730     05  FILLER                       PIC X(01) VALUE "-".
000740     05  WS-CAB-DD                    PIC 9(02).
000750 01  WS-CAB-FECHA-R REDEFINES WS-CAB-FECHA.
000760     05  WS-CFR-CARACTER              PIC X(01)
000770                                       OCCURS 19 TIMES.
000780*-----------------------------------------------------------------
000790 SCREEN SECTION.
000800*-----------------------------------------------------------------
000810 01  SS-LIMPIA-PANTALLA.
000820     05  BLANK SCREEN.
000830*-----------------------------------------------------------------
000840 01  SS-PANTALLA-MENU.
000850     05  LINE 02 COL 05 VALUE "FARMAVALLE S.A. - INVENTARIO".
000860     05  LINE 02 COL 50 PIC X(19) FROM WS-CAB-FECHA.
000870     05  LINE 03 COL 05 VALUE
000880          "INVP0000 - MENU PRINCIPAL".
000890     05  LINE 04 COL 05 VALUE
000900     "---------------------------------------------------------".
000910     05  LINE 06 COL 05 VALUE
000920                       "<1> - MOVIMIENTOS DE STOCK".
000930     05  LINE 07 COL 05 VALUE
000940                       "<2> - CONSULTAS DE INVENTARIO".
000950     05  LINE 08 COL 05 VALUE
000960                       "<Q> - FINALIZAR".
000970     05  LINE 10 COL 05 VALUE
000980     "---------------------------------------------------------".
000990     05  LINE 11 COL 05 VALUE
001000                     "DIGITE LA OPCION DESEADA: ".
001010     05  SS-OPCION-MENU REVERSE-VIDEO PIC X(01)
001020                     USING WS-OPCION-MENU.
001030     05  LINE 12 COL 05 VALUE
001040     "---------------------------------------------------------".
001050*-----------------------------------------------------------------
001060 PROCEDURE DIVISION.
001070*-----------------------------------------------------------------
001080 P000-PRINCIPAL.
001090*
001100     SET SALIDA-OK            TO FALSE.
001110     MOVE ZERO                TO WS-CTD-INTENTOS.
001120     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
001130     MOVE WS-FS-AAAA          TO WS-CAB-AAAA.
001140     MOVE WS-FS-MM            TO WS-CAB-MM.
001150     MOVE WS-FS-DD            TO WS-CAB-DD.
001160*
001170     PERFORM P100-PROCESA-MENU THRU P100-FIM
001180             UNTIL SALIDA-OK.
001190*
001200     GOBACK.
001210*-----------------------------------------------------------------
001220 P100-PROCESA-MENU.
001230*
001240     MOVE SPACES              TO WS-OPCION-MENU.
001250*
001260     DISPLAY SS-LIMPIA-PANTALLA.
001270     DISPLAY SS-PANTALLA-MENU.
001280     ACCEPT  SS-PANTALLA-MENU.
001290*
001300     IF WS-OPCION-MENU IS CLASE-MINUSCULAS
001310         INSPECT WS-OPCION-MENU
001320             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001330                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001340     END-IF.
001350*
001360     EVALUATE WS-OPCION-MENU
001370         WHEN "1"
001380             CALL "INVP0100" USING WS-COM-AREA
001390         WHEN "2"
001400             CALL "INVP0200" USING WS-COM-AREA
001410         WHEN "Q"
001420             SET SALIDA-OK        TO TRUE
001430         WHEN OTHER
001440             ADD 1                TO WS-CTD-INTENTOS
001450     END-EVALUATE.
001460*
001470     IF UPSI-0                                                    UPSI0999
001480         ACCEPT WS-HORA-SISTEMA  FROM TIME
001490         DISPLAY "INVP0000 - OPCION ELEGIDA: " WS-OPCION-MENU
001500                 " HORA: " WS-HS-HH ":" WS-HS-MIN ":" WS-HS-SEG
001510     END-IF.
001520*
001530 P100-FIM.
001540     EXIT.
001550*-----------------------------------------------------------------
001560 END PROGRAM INVP0000.
