000010******************************************************************
000020* AUTHOR: R. MORALES
000030* FECHA:  25/07/1989
000040* PROPOSITO: MENU DE CONSULTAS DE INVENTARIO (SUCURSALES, STOCK
000050*            Y MOVIMIENTOS DE STOCK)
000060******************************************************************
000070*-----------------------------------------------------------------
000080 IDENTIFICATION DIVISION.
000090*-----------------------------------------------------------------
000100 PROGRAM-ID.    INVP0200.
000110 AUTHOR.        R. MORALES.
000120 INSTALLATION.  FARMAVALLE S.A. - CENTRO DE COMPUTO.
000130 DATE-WRITTEN.  25/07/1989.
000140 DATE-COMPILED.
000150 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS.
000160*-----------------------------------------------------------------
000170* BITACORA DE CAMBIOS
000180*-----------------------------------------------------------------
000190* 25/07/1989  R.M.      VERSION INICIAL - 2 OPCIONES
000200* 11/02/1992  R.M.      SE AGREGA OPCION DE SUCURSALES (REQ-0165)
000210* 04/02/1994  L.F.A.    SE AGREGA OPCION DE MOVIMIENTOS (SORT)
000220* 24/11/1994  J.P.Q.    SE ACEPTA OPCION EN MINUSCULA (REQ-0210)
000230* 10/09/1998  M.T.O.    REVISION AAAA - FECHA YA ERA AAAAMMDD
000240* 28/03/1999  M.T.O.    SE AGREGA MODO DE RASTREO POR UPSI-0
000245* 14/05/2001  H.V.R.    SE AJUSTA TITULO DE PANTALLA (REQ-0233)
000250*-----------------------------------------------------------------
000260*-----------------------------------------------------------------
000270 ENVIRONMENT DIVISION.
000280*-----------------------------------------------------------------
000290 CONFIGURATION SECTION.
000300 SPECIAL-NAMES.
000310     UPSI-0
000320     CLASS CLASE-MINUSCULAS IS "a" THRU "z".
000330*-----------------------------------------------------------------
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360*-----------------------------------------------------------------
000370 DATA DIVISION.
000380*-----------------------------------------------------------------
000390 WORKING-STORAGE SECTION.
000400*-----------------------------------------------------------------
000410 01  WS-COM-AREA.
000420     05  WS-MENSAJE                   PIC X(20).
000430*-----------------------------------------------------------------
000440 77  WS-OPCION-MENU                   PIC X(01).
000450 77  WS-PROMPT                        PIC X(01).
000460 77  WS-CTD-INTENTOS                  PIC 9(03) COMP.
000470*-----------------------------------------------------------------
000480 01  WS-AUXILIARES.
000490     05  WS-IND-SALIDA                PIC X(01).
000500         88  SALIDA-OK                     VALUE "S" FALSE "N".
000510     05  FILLER                       PIC X(01).
000520*-----------------------------------------------------------------
000530* FECHA Y HORA DE SISTEMA - SE MUESTRA LA FECHA EN PANTALLA Y LA
000540* HORA SE USA SOLO EN EL RASTREO DE LA OPCION ELEGIDA (UPSI-0)
000550*-----------------------------------------------------------------
000560 01  WS-FECHA-SISTEMA                 PIC 9(08).
000570 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
000580     05  WS-FS-AAAA                   PIC 9(04).
000590     05  WS-FS-MM                     PIC 9(02).
000600     05  WS-FS-DD                     PIC 9(02).
000610 01  WS-HORA-SISTEMA                  PIC 9(08).
000620 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
000630     05  WS-HS-HH                     PIC 9(02).
000640     05  WS-HS-MIN                    PIC 9(02).
000650     05  WS-HS-SEG                    PIC 9(02).
000660     05  WS-HS-CENT                   PIC 9(02).
000670*-----------------------------------------------------------------
000680 01  WS-CAB-FECHA.
000690     05  FILLER                       PIC X(08) VALUE "FECHA: ".
000700     05  WS-CAB-AAAA                  PIC 9(04).
000710     05  FILLER                       PIC X(01) VALUE "-".
000720     05  WS-CAB-MM                    PIC 9(02).
000730     05  FILLER                       PIC X(01) VALUE "-".
000740     05  WS-CAB-DD                    PIC 9(02).
000750 01  WS-CAB-FECHA-R REDEFINES WS-CAB-FECHA.
000760     05  WS-CFR-CARACTER              PIC X(01)
000770                                       OCCURS 19 TIMES.
000780*-----------------------------------------------------------------
000790 LINKAGE SECTION.
000800*-----------------------------------------------------------------
000810 01  LK-COM-AREA.
000820     05  LK-MENSAJE                   PIC X(20).
000830     05  FILLER                       PIC X(04).
000840*-----------------------------------------------------------------
000850 SCREEN SECTION.
000860*-----------------------------------------------------------------
000870 01  SS-LIMPIA-PANTALLA.
000880     05  BLANK SCREEN.
000890*-----------------------------------------------------------------
000900 01  SS-PANTALLA-MENU.
000910     05  LINE 02 COL 05 VALUE "FARMAVALLE S.A. - INVENTARIO".
000920     05  LINE 02 COL 50 PIC X(19) FROM WS-CAB-FECHA.
000930     05  LINE 03 COL 05 VALUE
000940          "INVP0200 - MENU DE CONSULTAS".
000950     05  LINE 04 COL 05 VALUE
000960     "---------------------------------------------------------".
000970     05  LINE 06 COL 05 VALUE
000980                       "<1> - LISTADO DE SUCURSALES".
000990     05  LINE 07 COL 05 VALUE
001000                       "<2> - CONSULTA DE STOCK".
001010     05  LINE 08 COL 05 VALUE
001020                       "<3> - LISTADO DE MOVIMIENTOS DE STOCK".
001030     05  LINE 09 COL 05 VALUE
001040                       "<Q> - RETORNAR AL MENU PRINCIPAL".
001050     05  LINE 10 COL 05 VALUE
001060     "---------------------------------------------------------".
001070     05  LINE 11 COL 05 VALUE
001080                     "DIGITE LA OPCION DESEADA: ".
001090     05  SS-OPCION-MENU REVERSE-VIDEO PIC X(01)
001100                     USING WS-OPCION-MENU.
001110     05  LINE 12 COL 05 VALUE
001120     "---------------------------------------------------------".
001130*-----------------------------------------------------------------
001140 PROCEDURE DIVISION USING LK-COM-AREA.
001150*-----------------------------------------------------------------
001160 P000-PRINCIPAL.
001170*
001180     SET SALIDA-OK            TO FALSE.
001190     MOVE ZERO                TO WS-CTD-INTENTOS.
001200     ACCEPT WS-FECHA-SISTEMA  FROM DATE YYYYMMDD.                 Y2K1998
001210     MOVE WS-FS-AAAA          TO WS-CAB-AAAA.
001220     MOVE WS-FS-MM            TO WS-CAB-MM.
001230     MOVE WS-FS-DD            TO WS-CAB-DD.
001240*
001250     PERFORM P100-PROCESA-MENU THRU P100-FIM
001260             UNTIL SALIDA-OK.
001270*
001280     GOBACK.
001290*-----------------------------------------------------------------
001300 P100-PROCESA-MENU.
001310*
001320     MOVE SPACES              TO WS-OPCION-MENU.
001330*
001340     DISPLAY SS-LIMPIA-PANTALLA.
001350     DISPLAY SS-PANTALLA-MENU.
001360     ACCEPT  SS-PANTALLA-MENU.
001370*
001380     IF WS-OPCION-MENU IS CLASE-MINUSCULAS
001390         INSPECT WS-OPCION-MENU
001400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
001410                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
001420     END-IF.
001430*
001440     EVALUATE WS-OPCION-MENU
001450         WHEN "1"
001460             CALL "INVP0210" USING WS-COM-AREA
001470         WHEN "2"
001480             CALL "INVP0220" USING WS-COM-AREA
001490         WHEN "3"
001500             CALL "INVP0230" USING WS-COM-AREA
001510         WHEN "Q"
001520             SET SALIDA-OK        TO TRUE
001530         WHEN OTHER
001540             ADD 1                TO WS-CTD-INTENTOS
001550     END-EVALUATE.
001560*
001570     IF UPSI-0                                                    UPSI0999
001580         ACCEPT WS-HORA-SISTEMA  FROM TIME
001590         DISPLAY "INVP0200 - OPCION ELEGIDA: " WS-OPCION-MENU
001600                 " HORA: " WS-HS-HH ":" WS-HS-MIN ":" WS-HS-SEG
001610     END-IF.
001620*
001630 P100-FIM.
001640     EXIT.
001650*-----------------------------------------------------------------
001660 END PROGRAM INVP0200.
