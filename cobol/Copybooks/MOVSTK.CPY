000010*-----------------------------------------------------------------
000020* COPY MOVSTK
000030* FARMAVALLE S.A. - DEPARTAMENTO DE SISTEMAS
000040* LAYOUT DEL MOVIMIENTO DE STOCK (BITACORA DE AUDITORIA)
000050*-----------------------------------------------------------------
000060* 20/06/1989  R.M.      CREACION INICIAL DEL LAYOUT DE MOVIMIENTO
000070* 30/08/1992  L.F.A.    SE AGREGA MOV-MOTIVO (REQ-0159)
000080* 22/11/1994  J.P.Q.    SE AGREGA INDICADOR DE ORIGEN DEL POSTEO
000090* 09/09/1998  M.T.O.    REVISION AAAA - SIN IMPACTO EN ESTE COPY
000095* 22/08/2001  H.V.R.    SE ACTUALIZA COMENTARIO DE DISTRIBUCION
000100*-----------------------------------------------------------------
000110 01  REG-MOVIMIENTO-STOCK.
000120     05  MOV-ID-MOVIMIENTO          PIC 9(09).
000130     05  MOV-ID-SUCURSAL            PIC 9(09).
000140     05  MOV-ID-PRODUCTO            PIC X(20).
000150     05  MOV-TIPO-MOVIMIENTO        PIC X(07).
000160         88  MOV-TIPO-ENTRADA           VALUE "ENTRADA".
000170         88  MOV-TIPO-EGRESO            VALUE "EGRESO ".
000180     05  MOV-CANTIDAD               PIC 9(09).
000190     05  MOV-MOTIVO                 PIC X(40).
000200     05  MOV-FECHA-MOVIMIENTO       PIC X(26).
000210     05  MOV-IND-ORIGEN             PIC X(01).
000220         88  MOV-ORIGEN-AJUSTE          VALUE "D".
000230         88  MOV-ORIGEN-MOVIMIENTO      VALUE "M".
000240     05  FILLER                     PIC X(09).
000250*-----------------------------------------------------------------
000260* MOV-ID-MOVIMIENTO   = SECUENCIA CORRELATIVA, NUNCA SE REUTILIZA
000270* MOV-TIPO-MOVIMIENTO   = SIEMPRE GRABADO EN MAYUSCULA
000280* MOV-CANTIDAD          = SIEMPRE POSITIVA; EL SIGNO LO DA EL TIPO
000290* ARCHIVO DE SOLO AGREGADO (OPEN EXTEND) - NUNCA SE REGRABA
000300*-----------------------------------------------------------------
