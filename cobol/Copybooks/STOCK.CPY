000010*-----------------------------------------------------------------
000020* COPY STOCK
000030* FARMAVALLE S.A. - DEPARTAMENTO DE SISTEMAS
000040* LAYOUT DEL SALDO DE STOCK POR SUCURSAL/PRODUCTO
000050*-----------------------------------------------------------------
000060* 15/06/1989  R.M.      CREACION INICIAL DEL LAYOUT DE STOCK
000070* 30/08/1992  L.F.A.    SE AGREGA STK-UMBRAL-REPOSICION (REQ-0158)
000080* 22/11/1994  J.P.Q.    SE AGREGA INDICADOR DE STOCK CRITICO
000090* 09/09/1998  M.T.O.    REVISION AAAA - FECHA GUARDADA COMO TEXTO
000095* 22/08/2001  H.V.R.    SE ACTUALIZA COMENTARIO DE DISTRIBUCION
000100*-----------------------------------------------------------------
000110 01  REG-STOCK.
000120     05  STK-CHAVE-STOCK.
000130         10  STK-ID-SUCURSAL        PIC 9(09).
000140         10  STK-ID-PRODUCTO        PIC X(20).
000150     05  STK-STOCK-ACTUAL           PIC S9(09).
000160     05  STK-UMBRAL-REPOSICION      PIC S9(09).
000170     05  STK-FECHA-ACTUALIZACION    PIC X(26).
000180     05  STK-IND-STOCK-CRITICO      PIC X(01).
000190         88  STK-CRITICO-BAJO           VALUE "S".
000200         88  STK-CRITICO-NORMAL         VALUE "N".
000210     05  FILLER                     PIC X(06).
000220*-----------------------------------------------------------------
000230* STK-CHAVE-STOCK        = LLAVE COMPUESTA (SUCURSAL + PRODUCTO)
000240* STK-STOCK-ACTUAL       = SALDO VIGENTE, UNIDADES ENTERAS
000250* STK-FECHA-ACTUALIZACION = SE REGRABA EN CADA POSTEO (AAAA-MM-DD
000260*                           HH:MM:SS CON OFFSET, ESTILO ISO-8601)
000270*-----------------------------------------------------------------
