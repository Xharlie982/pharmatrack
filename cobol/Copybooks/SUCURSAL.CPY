000010*-----------------------------------------------------------------
000020* COPY SUCURSAL
000030* FARMAVALLE S.A. - DEPARTAMENTO DE SISTEMAS
000040* LAYOUT DEL MAESTRO DE SUCURSALES (RED DE FARMACIAS)
000050*-----------------------------------------------------------------
000060* 15/06/1989  R.M.      CREACION INICIAL DEL LAYOUT DE SUCURSAL
000070* 03/02/1991  L.F.A.    SE AGREGA SUC-DIRECCION (REQ-0114)
000080* 22/11/1994  J.P.Q.    SE AGREGA IND. DE SITUACION (REQ-0201)
000090* 09/09/1998  M.T.O.    REVISION AAAA - SIN CAMPOS DE FECHA AQUI
000095* 22/08/2001  H.V.R.    SE ACTUALIZA COMENTARIO DE DISTRIBUCION
000100*-----------------------------------------------------------------
000110 01  REG-SUCURSAL.
000120     05  SUC-ID-SUCURSAL            PIC 9(09).
000130     05  SUC-NOMBRE                 PIC X(60).
000140     05  SUC-DISTRITO               PIC X(40).
000150     05  SUC-DIRECCION              PIC X(80).
000160     05  SUC-IND-SITUACION          PIC X(01).
000170         88  SUC-SITUACION-ACTIVA       VALUE "A".
000180         88  SUC-SITUACION-INACTIVA     VALUE "I".
000190     05  FILLER                     PIC X(10).
000200*-----------------------------------------------------------------
000210* SUC-ID-SUCURSAL  = LLAVE UNICA DE LA SUCURSAL
000220* SUC-DISTRITO     = SE COMPARA SIEMPRE SIN DISTINGUIR MAYUSCULA
000230*                    NI ESPACIOS SOBRANTES (VER INVP0920)
000240*-----------------------------------------------------------------
